       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GBDRATIO.
       AUTHOR. M. MAZUR.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 02/26/03.
       DATE-COMPILED. 02/26/03.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          SMALL CALLED UTILITY - RETURNS THE LEVENSHTEIN
      *          SIMILARITY RATIO BETWEEN TWO ALPHANUMERIC STRINGS ON
      *          A 0-100 SCALE, INTEGER.  CALLED ONLY BY GBDMAP'S
      *          FUZZY MAPPING PASS (300-FUZZY-MAPPING-PASS); NOT A
      *          GENERAL-PURPOSE STRING ROUTINE.
      *
      *          RATIO = ( 1 - (EDIT-DISTANCE / (LEN1 + LEN2)) ) * 100
      *          ROUNDED DOWN TO THE NEAREST WHOLE PERCENT.
      *
      ******************************************************************
      *CHANGE LOG
      *   02/26/03  MM  ORIGINAL ROUTINE FOR THE HARMONIZATION REWRITE
      *                 (DC-11440) - STANDARD DYNAMIC-PROGRAMMING EDIT
      *                 DISTANCE, 30-CHARACTER CAP BOTH SIDES
      *   04/02/04  RLM CLAMPED STR1-LEN/STR2-LEN TO 30 ON ENTRY - THE
      *                 MAPPING DESK PASSED A 31-BYTE CAUSE NAME ONCE
      *                 AND BLEW THE DP TABLE (DC-11801)
      *   01/11/07  TGD RATIO-PCT NOW SET TO ZERO RATHER THAN LEFT
      *                 UNCHANGED WHEN EITHER STRING IS BLANK - GBDMAP
      *                 WAS CARRYING A STALE SCORE FORWARD (DC-12690)
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-I                    PIC 9(2) COMP.
           05  WS-J                    PIC 9(2) COMP.
           05  WS-COST                 PIC 9(2) COMP.
           05  WS-MIN-VAL              PIC 9(2) COMP.
           05  WS-DIAG-VAL             PIC 9(2) COMP.
           05  WS-EDIT-DISTANCE        PIC 9(2) COMP.
           05  WS-SUM-LEN              PIC 9(3) COMP.
           05  WS-RATIO-WORK           PIC 9(5)V9(4) COMP-3.

       01  DP-TABLE.
           05  DP-PREV-ROW             PIC 9(2) COMP OCCURS 31 TIMES.
           05  DP-CURR-ROW             PIC 9(2) COMP OCCURS 31 TIMES.
      ***** ALTERNATE BYTE VIEW OF THE PREVIOUS DP ROW - USED ONLY WHEN
      ***** WS-TRACE-SW IS TURNED ON FOR A SYSOUT DUMP WHILE DEBUGGING
       01  DP-PREV-ROW-BYTES REDEFINES DP-PREV-ROW PIC X(62).

       01  WS-TRACE-SW                 PIC X(1) VALUE "N".
           88  TRACE-ON                VALUE "Y".

       LINKAGE SECTION.
       01  STR1                        PIC X(30).
       01  STR1-LEN                    PIC 9(2) COMP.
       01  STR1-REDEF REDEFINES STR1   PIC X(1) OCCURS 30 TIMES.
       01  STR2                        PIC X(30).
       01  STR2-LEN                    PIC 9(2) COMP.
       01  STR2-REDEF REDEFINES STR2   PIC X(1) OCCURS 30 TIMES.
       01  RATIO-PCT                   PIC 9(3) COMP.

       PROCEDURE DIVISION USING STR1, STR1-LEN, STR2, STR2-LEN,
                                 RATIO-PCT.
           MOVE ZERO TO RATIO-PCT.
           IF STR1-LEN = ZERO OR STR2-LEN = ZERO
              OR STR1 = SPACES OR STR2 = SPACES
              GOBACK.

           IF STR1-LEN > 30
              MOVE 30 TO STR1-LEN.
           IF STR2-LEN > 30
              MOVE 30 TO STR2-LEN.

           PERFORM 100-INIT-FIRST-ROW THRU 100-EXIT
               VARYING WS-J FROM 0 BY 1 UNTIL WS-J > STR2-LEN.

           PERFORM 200-FILL-DP-ROWS THRU 200-EXIT
               VARYING WS-I FROM 1 BY 1 UNTIL WS-I > STR1-LEN.

           MOVE DP-PREV-ROW(STR2-LEN + 1) TO WS-EDIT-DISTANCE.
           COMPUTE WS-SUM-LEN = STR1-LEN + STR2-LEN.
           IF WS-SUM-LEN = ZERO
              GOBACK.

           COMPUTE WS-RATIO-WORK ROUNDED =
               (1 - (WS-EDIT-DISTANCE / WS-SUM-LEN)) * 100.
           MOVE WS-RATIO-WORK TO RATIO-PCT.
           IF TRACE-ON
              DISPLAY "GBDRATIO EDIT-DIST=" WS-EDIT-DISTANCE
                      " RATIO-PCT=" RATIO-PCT.
           GOBACK.

       100-INIT-FIRST-ROW.
           MOVE WS-J TO DP-PREV-ROW(WS-J + 1).
       100-EXIT.
           EXIT.

       200-FILL-DP-ROWS.
           MOVE WS-I TO DP-CURR-ROW(1).
           PERFORM 210-FILL-DP-COLUMN THRU 210-EXIT
               VARYING WS-J FROM 1 BY 1 UNTIL WS-J > STR2-LEN.
           PERFORM 220-COPY-CURR-TO-PREV THRU 220-EXIT
               VARYING WS-J FROM 0 BY 1 UNTIL WS-J > STR2-LEN.
       200-EXIT.
           EXIT.

       210-FILL-DP-COLUMN.
           MOVE 1 TO WS-COST.
           IF STR1-REDEF(WS-I) = STR2-REDEF(WS-J)
              MOVE 0 TO WS-COST.

      ***** MIN OF (DELETE, INSERT, SUBSTITUTE)
           COMPUTE WS-MIN-VAL = DP-PREV-ROW(WS-J + 1) + 1.
           COMPUTE WS-DIAG-VAL = DP-CURR-ROW(WS-J) + 1.
           IF WS-DIAG-VAL < WS-MIN-VAL
              MOVE WS-DIAG-VAL TO WS-MIN-VAL.
           COMPUTE WS-DIAG-VAL = DP-PREV-ROW(WS-J) + WS-COST.
           IF WS-DIAG-VAL < WS-MIN-VAL
              MOVE WS-DIAG-VAL TO WS-MIN-VAL.

           MOVE WS-MIN-VAL TO DP-CURR-ROW(WS-J + 1).
       210-EXIT.
           EXIT.

       220-COPY-CURR-TO-PREV.
           MOVE DP-CURR-ROW(WS-J + 1) TO DP-PREV-ROW(WS-J + 1).
       220-EXIT.
           EXIT.
