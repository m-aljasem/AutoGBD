      ******************************************************************
      * COPYBOOK MRTTBL
      * IN-MEMORY MORTALITY RECORD TABLE.  GBDHARM, GBDCLEAN, GBDMAP
      * AND GBDQUAL ALL COPY THIS MEMBER SO THE TABLE PASSED ACROSS THE
      * CALL INTERFACE IS THE SAME SHAPE ON BOTH SIDES.  MAXIMUM OF
      * 2000 STRATA PER RUN - THE MORTALITY EXTRACT IS A MONTHLY FEED
      * AND HAS NEVER COME CLOSE TO THIS LIMIT.  RAISE MT-MAX-ROWS AND
      * RECOMPILE ALL FOUR PROGRAMS TOGETHER IF IT EVER DOES.
      ******************************************************************
      * CHANGE LOG
      *   03/01/03  MM  ORIGINAL TABLE FOR THE HARMONIZATION REWRITE
      ******************************************************************
      05  MT-ENTRY OCCURS 2000 TIMES INDEXED BY MT-IDX.
          COPY MORTREC.
