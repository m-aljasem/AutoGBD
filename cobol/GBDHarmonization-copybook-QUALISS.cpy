      ******************************************************************
      * COPYBOOK QUALISS
      * HARMONIZATION APPLICATION - QUALITY ISSUE WORK ROW.  GBDQUAL
      * BUILDS ONE OF THESE PER FAILED CHECK AND HANDS THE TABLE BACK
      * TO GBDHARM, WHICH PASSES IT ON TO GBDRPT FOR SECTION 3 OF THE
      * HARMONIZATION REPORT.  NOT WRITTEN TO ITS OWN FILE.
      ******************************************************************
      * CHANGE LOG
      *   03/02/03  MM  ORIGINAL LAYOUT FOR THE HARMONIZATION REWRITE
      ******************************************************************
      10  Q-CHECK                     PIC X(24).
      10  Q-SEVERITY                  PIC X(7).
          88  Q-IS-ERROR              VALUE "ERROR".
          88  Q-IS-WARNING            VALUE "WARNING".
      10  Q-COUNT                     PIC 9(7).
      10  Q-MESSAGE                   PIC X(60).
      10  FILLER                      PIC X(22).
