      ******************************************************************
      * COPYBOOK REVWREC
      * HARMONIZATION APPLICATION - HUMAN REVIEW OUTPUT ROW.  ONE ROW
      * IS WRITTEN PER DISTINCT SOURCE CODE THAT NEITHER THE DIRECT NOR
      * THE FUZZY MAPPING PASS COULD RESOLVE.  THE CODING DESK KEYS
      * R-HUMAN-MAPPING BACK IN BY HAND AND RE-FEEDS MAPTABIN.
      ******************************************************************
      * CHANGE LOG
      *   02/25/03  MM  ORIGINAL LAYOUT FOR THE HARMONIZATION REWRITE
      *   10/14/05  RLM ADDED R-RANK/R-SUGGESTED/R-CONFIDENCE TO MATCH
      *                 THE MAPPING DESK'S PAPER REVIEW FORM, EVEN
      *                 THOUGH GBDMAP ITSELF ALWAYS WRITES THEM ZERO/
      *                 BLANK TODAY (DC-12077)
      ******************************************************************
      05  R-SOURCE-CODE               PIC X(8).
      05  R-RANK                      PIC 9(1).
      05  R-SUGGESTED                 PIC X(30).
      05  R-CONFIDENCE                PIC 9V999.
      05  R-HUMAN-MAPPING             PIC X(30).
      05  FILLER                      PIC X(3).
