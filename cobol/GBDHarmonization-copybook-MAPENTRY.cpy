      ******************************************************************
      * COPYBOOK MAPENTRY
      * HARMONIZATION APPLICATION - DIRECT SOURCE-TO-GBD-CAUSE MAPPING
      * TABLE ROW.  INPUT FILE MAPTABIN IS MAINTAINED BY THE GBD
      * CODING DESK AND IS KEPT IN M-SOURCE-CODE SEQUENCE SO GBDHARM
      * CAN LOAD IT STRAIGHT INTO AN ASCENDING-KEY TABLE.
      ******************************************************************
      * CHANGE LOG
      *   02/21/03  MM  ORIGINAL LAYOUT FOR THE HARMONIZATION REWRITE
      *   07/09/04  RLM ADDED TRAILING FILLER TO ROUND THE RECORD TO A
      *                 40-BYTE BOUNDARY FOR THE TAPE MANAGEMENT SYSTEM
      ******************************************************************
      05  M-SOURCE-CODE               PIC X(8).
      05  M-TARGET-CODE               PIC X(30).
      05  FILLER                      PIC X(2).
