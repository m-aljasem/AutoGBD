       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GBDPROV.
       AUTHOR. M. MAZUR.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 02/28/03.
       DATE-COMPILED. 02/28/03.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          PROVENANCE TRACKER FOR THE HARMONIZATION RUN.  EVERY
      *          OTHER PROGRAM IN THE SUITE CALLS THIS ONE TO APPEND AN
      *          AUDIT ENTRY (PROV-FUNCTION "A") AS IT WORKS.  GBDHARM
      *          CALLS IT ONE FINAL TIME AT END OF RUN (PROV-FUNCTION
      *          "W") TO WRITE THE LOG FILE AND THE PER-STEP SUMMARY
      *          LINES.  THE ENTRY TABLE IS HELD IN WORKING-STORAGE AND
      *          IS **NOT** RE-INITIALIZED BETWEEN CALLS - IT ONLY
      *          STARTS EMPTY BECAUSE THE RUN LOADS A FRESH COPY OF
      *          THIS PROGRAM.  DO NOT CALL 'GBDPROV' MORE THAN ONCE
      *          PER JOB STEP OR THE SEQUENCE NUMBERS WILL CARRY OVER.
      *
      *          OUTPUT FILE PRODUCED   -   PROVLOG
      *
      ******************************************************************
      *CHANGE LOG
      *   02/28/03  MM  ORIGINAL ROUTINE FOR THE HARMONIZATION REWRITE
      *                 (DC-11440) - SIX FIXED STEP NAMES COMPILED IN
      *   05/02/06  TGD WIDENED P-DETAILS TO MATCH THE PROVENT COPYBOOK
      *                 CHANGE (DC-12540)
      *   09/19/08  RLM STEP SUMMARY NOW WRITTEN AS PROVENT ROWS WITH
      *                 P-STEP = "SUMMARY" INSTEAD OF A SEPARATE PRINT
      *                 FORMAT - ONE RECORD LAYOUT IS EASIER TO MAINTAIN
      *                 (DC-13050)
      *   02/02/11  AK  ADDED WS-TRACE-SW SO THE CODING DESK CAN TURN
      *                 ON THE DISPLAY OF EACH ENTRY AS IT IS APPENDED
      *                 WITHOUT A RECOMPILE (UPSI-3)
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE
           UPSI-3 ON STATUS IS WS-TRACE-ON
                  OFF STATUS IS WS-TRACE-OFF.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT PROVLOG
           ASSIGN TO UT-S-PROVLOG
             ORGANIZATION IS SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  PROVLOG
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PROVLOG-REC.
       01  PROVLOG-REC.
           COPY PROVENT.
       01  PROVLOG-REC-FLAT REDEFINES PROVLOG-REC PIC X(120).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.

       01  WS-TRACE-SW                 PIC X(1) VALUE "N".
           88  WS-TRACE-ON             VALUE "Y".
           88  WS-TRACE-OFF            VALUE "N".

       01  WS-FIRST-CALL-SW            PIC X(1) VALUE "Y".
           88  FIRST-CALL-THIS-RUN     VALUE "Y".

       01  WS-PROV-COUNT                PIC 9(4) COMP VALUE 0.
       01  WS-NEXT-SEQ                  PIC 9(4) COMP VALUE 0.
       01  PROV-IDX                     PIC 9(4) COMP VALUE 0.
       01  STEP-IDX                     PIC 9(1) COMP VALUE 0.
       01  MAX-PROV-ENTRIES              PIC 9(4) COMP VALUE 0500.
       01  WS-DISP-COUNT                 PIC 9(7).

       01  WS-PROV-TABLE.
           05  WS-PROV-ENTRY OCCURS 500 TIMES INDEXED BY PROV-TBL-IDX.
               COPY PROVENT.
       01  WS-PROV-TABLE-FLAT REDEFINES WS-PROV-TABLE PIC X(60000).

       01  WS-STEP-SUMMARY-TABLE.
           05  WS-STEP-ENTRY OCCURS 6 TIMES INDEXED BY WS-STEP-IDX.
               10  WS-STEP-NAME         PIC X(10).
               10  WS-STEP-ENT-COUNT    PIC 9(7) COMP.
               10  WS-STEP-ROWS-AFF     PIC 9(9) COMP.
       01  WS-STEP-SUMMARY-FLAT REDEFINES WS-STEP-SUMMARY-TABLE
                                         PIC X(120).

       LINKAGE SECTION.
       01  PROV-FUNCTION                PIC X(1).
           88  PROV-APPEND              VALUE "A".
           88  PROV-WRITE-SUMMARY        VALUE "W".
       01  PROV-STEP                    PIC X(10).
       01  PROV-ACTION                  PIC X(24).
       01  PROV-DETAILS                 PIC X(60).
       01  PROV-ROWS-AFF                PIC 9(7).

       PROCEDURE DIVISION USING PROV-FUNCTION, PROV-STEP, PROV-ACTION,
                                 PROV-DETAILS, PROV-ROWS-AFF.
       000-MAIN.
           IF FIRST-CALL-THIS-RUN
              PERFORM 050-INIT-STEP-TABLE THRU 050-EXIT
                  VARYING STEP-IDX FROM 1 BY 1 UNTIL STEP-IDX > 6
              MOVE "N" TO WS-FIRST-CALL-SW.

           EVALUATE TRUE
               WHEN PROV-APPEND
                   PERFORM 100-APPEND-ENTRY THRU 100-EXIT
               WHEN PROV-WRITE-SUMMARY
                   PERFORM 500-WRITE-SUMMARY THRU 500-EXIT
               WHEN OTHER
                   DISPLAY "*** GBDPROV CALLED WITH BAD FUNCTION: "
                           PROV-FUNCTION
           END-EVALUATE.
           GOBACK.

       050-INIT-STEP-TABLE.
           EVALUATE STEP-IDX
               WHEN 1  MOVE "IO"        TO WS-STEP-NAME(STEP-IDX)
               WHEN 2  MOVE "CLEANING"  TO WS-STEP-NAME(STEP-IDX)
               WHEN 3  MOVE "MAPPING"   TO WS-STEP-NAME(STEP-IDX)
               WHEN 4  MOVE "QUALITY"   TO WS-STEP-NAME(STEP-IDX)
               WHEN 5  MOVE "REPORTING" TO WS-STEP-NAME(STEP-IDX)
               WHEN 6  MOVE "PIPELINE"  TO WS-STEP-NAME(STEP-IDX)
           END-EVALUATE.
           MOVE ZERO TO WS-STEP-ENT-COUNT(STEP-IDX),
                        WS-STEP-ROWS-AFF(STEP-IDX).
       050-EXIT.
           EXIT.

       100-APPEND-ENTRY.
           IF WS-PROV-COUNT >= MAX-PROV-ENTRIES
              DISPLAY "*** GBDPROV TABLE FULL - ENTRY DISCARDED"
              GO TO 100-EXIT.

           ADD 1 TO WS-PROV-COUNT.
           ADD 1 TO WS-NEXT-SEQ.
           MOVE WS-NEXT-SEQ   TO P-SEQ      IN WS-PROV-ENTRY
                                             (WS-PROV-COUNT).
           MOVE PROV-STEP     TO P-STEP     IN WS-PROV-ENTRY
                                             (WS-PROV-COUNT).
           MOVE PROV-ACTION   TO P-ACTION   IN WS-PROV-ENTRY
                                             (WS-PROV-COUNT).
           MOVE PROV-DETAILS  TO P-DETAILS  IN WS-PROV-ENTRY
                                             (WS-PROV-COUNT).
           MOVE PROV-ROWS-AFF TO P-ROWS-AFF IN WS-PROV-ENTRY
                                             (WS-PROV-COUNT).

           PERFORM 150-BUMP-STEP-TOTALS THRU 150-EXIT
               VARYING WS-STEP-IDX FROM 1 BY 1 UNTIL WS-STEP-IDX > 6
               OR WS-STEP-NAME(WS-STEP-IDX) = PROV-STEP.

           IF WS-TRACE-ON
              DISPLAY "GBDPROV APPEND " PROV-STEP " " PROV-ACTION.
       100-EXIT.
           EXIT.

       150-BUMP-STEP-TOTALS.
           IF WS-STEP-NAME(WS-STEP-IDX) = PROV-STEP
              ADD 1 TO WS-STEP-ENT-COUNT(WS-STEP-IDX)
              ADD PROV-ROWS-AFF TO WS-STEP-ROWS-AFF(WS-STEP-IDX).
       150-EXIT.
           EXIT.

       500-WRITE-SUMMARY.
           OPEN OUTPUT PROVLOG.
           PERFORM 510-WRITE-ONE-ENTRY THRU 510-EXIT
               VARYING PROV-IDX FROM 1 BY 1 UNTIL
               PROV-IDX > WS-PROV-COUNT.

           PERFORM 520-WRITE-STEP-TOTAL THRU 520-EXIT
               VARYING WS-STEP-IDX FROM 1 BY 1 UNTIL WS-STEP-IDX > 6.

           MOVE 9999              TO P-SEQ      IN PROVLOG-REC.
           MOVE "SUMMARY"         TO P-STEP     IN PROVLOG-REC.
           MOVE "TOTAL_ENTRIES"   TO P-ACTION   IN PROVLOG-REC.
           MOVE "GRAND TOTAL PROVENANCE ENTRIES WRITTEN THIS RUN"
                                  TO P-DETAILS  IN PROVLOG-REC.
           MOVE WS-PROV-COUNT     TO P-ROWS-AFF IN PROVLOG-REC.
           WRITE PROVLOG-REC.

           CLOSE PROVLOG.
       500-EXIT.
           EXIT.

       510-WRITE-ONE-ENTRY.
           MOVE WS-PROV-ENTRY(PROV-IDX) TO PROVLOG-REC.
           WRITE PROVLOG-REC.
       510-EXIT.
           EXIT.

       520-WRITE-STEP-TOTAL.
           MOVE 9000               TO P-SEQ      IN PROVLOG-REC.
           MOVE "SUMMARY"          TO P-STEP     IN PROVLOG-REC.
           MOVE "STEP_TOTAL"       TO P-ACTION   IN PROVLOG-REC.
           MOVE SPACES              TO P-DETAILS  IN PROVLOG-REC.
           MOVE WS-STEP-ENT-COUNT(WS-STEP-IDX) TO WS-DISP-COUNT.
           STRING WS-STEP-NAME(WS-STEP-IDX) DELIMITED BY SPACE
                  " ENTRIES="  DELIMITED BY SIZE
                  WS-DISP-COUNT DELIMITED BY SIZE
                  INTO P-DETAILS IN PROVLOG-REC
           END-STRING.
           MOVE WS-STEP-ROWS-AFF(WS-STEP-IDX) TO P-ROWS-AFF
                                                  IN PROVLOG-REC.
           WRITE PROVLOG-REC.
       520-EXIT.
           EXIT.
