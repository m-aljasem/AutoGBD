       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GBDRPT.
       AUTHOR. M. MAZUR.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 03/10/03.
       DATE-COMPILED. 03/10/03.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          END-OF-RUN HARMONIZATION REPORT.  GBDHARM CALLS THIS
      *          ONCE, AFTER ALL OTHER STAGES ARE DONE AND AFTER
      *          PROVLOG HAS ALREADY BEEN WRITTEN AND CLOSED, SO
      *          SECTION 4 BELOW CAN READ IT BACK OFF DISK RATHER THAN
      *          CARRYING ITS OWN COPY OF THE RUN'S STEP TOTALS.  FOUR
      *          SECTIONS ARE PRINTED, ONE JOB-LONG REPORT:
      *
      *             SECTION 1 - CLEANING, ONE LINE PER RULE APPLIED
      *             SECTION 2 - MAPPING, DIRECT/FUZZY SPLIT AND RATE
      *             SECTION 3 - QUALITY, ISSUES BY SEVERITY + SCORE
      *             SECTION 4 - PROVENANCE SUMMARY BY STEP
      *
      *          OUTPUT FILE PRODUCED   -   HARMRPT
      *          INPUT FILE READ        -   PROVLOG (GBDPROV'S OUTPUT)
      *
      ******************************************************************
      *CHANGE LOG
      *   03/10/03  MM  ORIGINAL ROUTINE FOR THE HARMONIZATION REWRITE
      *                 (DC-11440) - SECTIONS 1, 2 AND 3 ONLY, NO
      *                 PROVENANCE SECTION YET
      *   01/11/10  TGD ADDED SECTION 4, READING PROVLOG BACK FOR THE
      *                 PER-STEP SUMMARY LINES INSTEAD OF ASKING
      *                 GBDHARM TO PASS THEM ACROSS THE CALL (DC-12710)
      *   06/14/11  RLM SECTION 2 NOW SPLITS THE MAPPED COUNT INTO
      *                 DIRECT AND FUZZY BY COUNTING MAP-METHOD OFF
      *                 LK-MORT-TABLE INSTEAD OF JUST PRINTING A
      *                 SINGLE MAPPED FIGURE - THE CODING DESK WANTED
      *                 TO SEE HOW MUCH OF THE RUN FUZZY MATCHING IS
      *                 ACTUALLY CARRYING (DC-12835)
      *   02/14/12  AK  TITLE LINE WAS STILL CARRYING THE OLD PROJECT
      *                 NAME FROM BEFORE DC-11440 WAS RENAMED - SWAPPED
      *                 IT FOR THE CURRENT RUN-SUMMARY WORDING (DC-12911)
      *   02/14/12  AK  RUN DATE WAS NEVER BEING SET SO THE HEADER
      *                 PRINTED BLANK - ADDED ACCEPT FROM DATE AND WIRED
      *                 IT INTO HDR-YY/MM/DD.  ALSO THE "RUN-ID:" FIELD
      *                 WAS JUST SHOWING THE ROW COUNT - GBDHARM NOW
      *                 PASSES ITS OWN RUN-SEQUENCE COUNTER ACROSS AS
      *                 LK-RUN-SEQ AND THAT IS WHAT PRINTS THERE NOW
      *                 (DC-12911)
      *   03/06/12  AK  SECTION 3 COULD PRINT A WARNING LINE AHEAD OF AN
      *                 ERROR LINE WHEN 500-CHECK-DEATH-COUNTS FIRED
      *                 ALONGSIDE ANY OF CHECKS 1-4 - SPLIT THE SINGLE
      *                 WALK OF LK-ISSUE-TABLE INTO AN ERROR PASS AND A
      *                 WARNING PASS SO THE PRINTED ORDER NO LONGER
      *                 DEPENDS ON GBDQUAL'S CHECK-EXECUTION ORDER
      *                 (DC-12933)
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT HARMRPT
           ASSIGN TO UT-S-HARMRPT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT PROVLOG
           ASSIGN TO UT-S-PROVLOG
             ORGANIZATION IS SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS PVCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

       FD  HARMRPT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(132).

      ****** PROVLOG IS READ BACK INPUT-ONLY HERE - GBDPROV OWNS THE
      ****** WRITE SIDE OF THIS FILE AND HAS ALREADY CLOSED IT OUT BY
      ****** THE TIME THIS PROGRAM IS CALLED.
       FD  PROVLOG
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PROVLOG-REC.
       01  PROVLOG-REC.
           COPY PROVENT.
       01  PROVLOG-REC-FLAT REDEFINES PROVLOG-REC PIC X(120).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
           05  PVCODE                  PIC X(2).
               88  PV-AT-EOF           VALUE "10".

       01  WS-HDR-REC.
           05  FILLER                  PIC X(1) VALUE " ".
           05  HDR-DATE.
               10  HDR-YY              PIC 9(2).
               10  DASH-1              PIC X(1) VALUE "-".
               10  HDR-MM              PIC 9(2).
               10  DASH-2              PIC X(1) VALUE "-".
               10  HDR-DD              PIC 9(2).
           05  FILLER                  PIC X(10) VALUE SPACE.
           05  FILLER                  PIC X(39) VALUE
           "GBD HARMONIZATION RUN - SUMMARY REPORT".
           05  FILLER                  PIC X(14) VALUE
                         "RUN-ID:".
           05  RUN-ID-O                PIC 9(6).
           05  FILLER         PIC X(12)
                         VALUE "Page:" JUSTIFIED RIGHT.
           05  PAGE-NBR-O              PIC ZZ9.

       01  WS-TOTALS-HDR-REC.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  FILLER     PIC X(24) VALUE "TOTAL INPUT ROWS READ:".
           05  TOT-INPUT-ROWS-O        PIC ZZZ,ZZ9.
           05  FILLER     PIC X(6)  VALUE SPACES.
           05  FILLER     PIC X(24) VALUE "FINAL HARMONIZED ROWS:".
           05  TOT-FINAL-ROWS-O        PIC ZZZ,ZZ9.

       01  WS-BLANK-LINE.
           05  FILLER     PIC X(130) VALUE SPACES.

       01  WS-SECT-HDR-REC.
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  SECT-TITLE-O            PIC X(60).

       01  WS-CLEAN-COLM-HDR.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(26) VALUE "CLEANING RULE APPLIED".
           05  FILLER     PIC X(16) VALUE "ROWS AFFECTED".

       01  WS-CLEAN-DETAIL-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  CLEAN-RULE-O             PIC X(24).
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  CLEAN-ROWS-AFF-O         PIC ZZZZ,ZZ9.

       01  WS-CLEAN-TOTAL-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(24) VALUE "TOTAL ROWS REMOVED".
           05  FILLER     PIC X(4)  VALUE SPACES.
           05  CLEAN-TOTAL-O             PIC ZZZ,ZZ9.

       01  WS-MAP-DETAIL-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(20) VALUE "MAPPED - DIRECT:".
           05  MAP-DIRECT-O              PIC ZZZ,ZZ9.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(20) VALUE "MAPPED - FUZZY:".
           05  MAP-FUZZY-O               PIC ZZZ,ZZ9.

       01  WS-MAP-TOTAL-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(20) VALUE "UNMAPPED:".
           05  MAP-UNMAPPED-O            PIC ZZZ,ZZ9.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(20) VALUE "MAPPING RATE PCT:".
           05  MAP-RATE-O                PIC ZZ9.99.

       01  WS-QUAL-COLM-HDR.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(26) VALUE "CHECK NAME".
           05  FILLER     PIC X(9)  VALUE "SEVERITY".
           05  FILLER     PIC X(8)  VALUE "COUNT".
           05  FILLER     PIC X(45) VALUE "MESSAGE".

       01  WS-QUAL-DETAIL-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  QUAL-CHECK-O              PIC X(24).
           05  FILLER     PIC X(2)  VALUE SPACES.
           05  QUAL-SEV-O                PIC X(7).
           05  FILLER     PIC X(2)  VALUE SPACES.
           05  QUAL-COUNT-O              PIC ZZZZ,ZZ9.
           05  FILLER     PIC X(2)  VALUE SPACES.
           05  QUAL-MSG-O                PIC X(60).

       01  WS-QUAL-SUBTOTAL-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  QUAL-SUBTOT-SEV-O         PIC X(7).
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(18) VALUE "ISSUES THIS SEV:".
           05  QUAL-SUBTOT-CNT-O         PIC ZZ9.

       01  WS-QUAL-SCORE-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(24) VALUE "OVERALL QUALITY SCORE:".
           05  QUAL-SCORE-O              PIC ZZ9.9.

       01  WS-PROV-COLM-HDR.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(18) VALUE "STEP".
           05  FILLER     PIC X(12) VALUE "ENTRIES".
           05  FILLER     PIC X(18) VALUE "ROWS AFFECTED".

       01  WS-PROV-DETAIL-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  PROV-LINE-O               PIC X(60).
           05  FILLER     PIC X(3)  VALUE SPACES.
           05  PROV-ROWS-O               PIC ZZZZ,ZZ9.

       01  WS-PROV-GRAND-TOTAL-REC.
           05  FILLER     PIC X(5)  VALUE SPACES.
           05  FILLER     PIC X(30) VALUE
                         "GRAND TOTAL PROVENANCE ENTRIES:".
           05  PROV-GRAND-TOTAL-O        PIC ZZZ,ZZ9.

       01  WS-LINE-CTRS.
           05  WS-LINES                 PIC 9(2) COMP VALUE 99.
           05  WS-PAGES                 PIC 9(2) COMP VALUE 1.

       01  MISC-WS-FLDS.
           05  WS-J                     PIC 9(2) COMP VALUE 0.
           05  WS-MT-IDX                PIC 9(4) COMP VALUE 0.
           05  WS-ERR-SUBTOT            PIC 9(4) COMP VALUE 0.
           05  WS-WARN-SUBTOT           PIC 9(4) COMP VALUE 0.
           05  WS-PROV-GRAND-TOT        PIC 9(4) COMP VALUE 0.
           05  WS-DIRECT-COUNT          PIC 9(4) COMP VALUE 0.
           05  WS-FUZZY-COUNT           PIC 9(4) COMP VALUE 0.

       01  FLAGS-AND-SWITCHES.
           05  MORE-PROVLOG-SW          PIC X(1) VALUE "Y".
               88  NO-MORE-PROVLOG-DATA VALUE "N".

       01  WS-DATE                      PIC 9(6).
       01  WS-DATE-BKDOWN REDEFINES WS-DATE.
           05  WS-DATE-YY                PIC 9(2).
           05  WS-DATE-MM                PIC 9(2).
           05  WS-DATE-DD                PIC 9(2).

       LINKAGE SECTION.
       01  LK-MORT-TABLE.
           05  LK-MT-ENTRY OCCURS 2000 TIMES INDEXED BY LK-MT-IDX.
               COPY MORTREC.
       01  LK-ROW-COUNT                PIC 9(4) COMP.
       01  LK-INITIAL-ROWS             PIC 9(4) COMP.
       01  LK-FINAL-ROWS                PIC 9(4) COMP.
       01  LK-ROWS-REMOVED              PIC S9(4) COMP.
       01  LK-MAPPED-COUNT               PIC 9(4) COMP.
       01  LK-UNMAPPED-COUNT             PIC 9(4) COMP.
       01  LK-MAPPING-RATE               PIC 999V99.
       01  LK-ISSUE-TABLE.
           05  LK-QI-ENTRY OCCURS 20 TIMES INDEXED BY LK-QI-IDX.
               COPY QUALISS.
       01  LK-ISSUE-COUNT                PIC 9(2) COMP.
       01  LK-QUALITY-SCORE              PIC 999V9.
       01  LK-RUN-SEQ                    PIC 9(6) COMP.

       PROCEDURE DIVISION USING LK-MORT-TABLE, LK-ROW-COUNT,
                                 LK-INITIAL-ROWS, LK-FINAL-ROWS,
                                 LK-ROWS-REMOVED, LK-MAPPED-COUNT,
                                 LK-UNMAPPED-COUNT, LK-MAPPING-RATE,
                                 LK-ISSUE-TABLE, LK-ISSUE-COUNT,
                                 LK-QUALITY-SCORE, LK-RUN-SEQ.

       000-PRODUCE-REPORT.
           OPEN OUTPUT HARMRPT.
           ACCEPT WS-DATE FROM DATE.
           MOVE LK-INITIAL-ROWS TO TOT-INPUT-ROWS-O.
           MOVE LK-FINAL-ROWS TO TOT-FINAL-ROWS-O.

           PERFORM 100-WRITE-PAGE-HDR THRU 100-EXIT.

           WRITE RPT-REC FROM WS-TOTALS-HDR-REC
               AFTER ADVANCING 2.
           ADD 1 TO WS-LINES.

           PERFORM 200-WRITE-SECTION-1 THRU 200-EXIT.
           PERFORM 300-WRITE-SECTION-2 THRU 300-EXIT.
           PERFORM 400-WRITE-SECTION-3 THRU 400-EXIT.
           PERFORM 500-WRITE-SECTION-4 THRU 500-EXIT.

           CLOSE HARMRPT.
           GOBACK.

       100-WRITE-PAGE-HDR.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
           MOVE WS-PAGES TO PAGE-NBR-O.
           MOVE LK-RUN-SEQ TO RUN-ID-O.
           MOVE WS-DATE-YY TO HDR-YY.
           MOVE WS-DATE-MM TO HDR-MM.
           MOVE WS-DATE-DD TO HDR-DD.
           WRITE RPT-REC FROM WS-HDR-REC
               AFTER ADVANCING NEXT-PAGE.
           MOVE ZERO TO WS-LINES.
           ADD +1 TO WS-PAGES.
           WRITE RPT-REC FROM WS-BLANK-LINE
               AFTER ADVANCING 1.
       100-EXIT.
           EXIT.

       150-PAGE-BREAK.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           PERFORM 100-WRITE-PAGE-HDR THRU 100-EXIT.
       150-EXIT.
           EXIT.

      ****** SECTION 1 - CLEANING.  THE PER-RULE ROW-AFFECTED FIGURES
      ****** ARE NOT CARRIED BY GBDHARM - THEY ONLY EXIST ON PROVLOG,
      ****** WHICH GBDCLEAN WROTE ONE ENTRY TO PER RULE AS IT RAN.
      ****** SO THIS SECTION OPENS PROVLOG ITSELF AND PRINTS EVERY
      ****** P-STEP = "CLEANING" ROW IN THE ORDER GBDCLEAN WROTE THEM.
       200-WRITE-SECTION-1.
           MOVE "SECTION 1 - CLEANING" TO SECT-TITLE-O.
           WRITE RPT-REC FROM WS-SECT-HDR-REC
               AFTER ADVANCING 2.
           WRITE RPT-REC FROM WS-CLEAN-COLM-HDR
               AFTER ADVANCING 1.
           ADD +2 TO WS-LINES.

           OPEN INPUT PROVLOG.
           MOVE "Y" TO MORE-PROVLOG-SW.
           PERFORM 210-READ-PROVLOG THRU 210-EXIT.
           PERFORM 220-WRITE-CLEAN-LINE THRU 220-EXIT
               UNTIL NO-MORE-PROVLOG-DATA.
           CLOSE PROVLOG.

           IF WS-LINES > 45
              PERFORM 150-PAGE-BREAK THRU 150-EXIT.
           WRITE RPT-REC FROM WS-CLEAN-TOTAL-REC
               AFTER ADVANCING 2.
           MOVE LK-ROWS-REMOVED TO CLEAN-TOTAL-O.
           ADD +2 TO WS-LINES.
       200-EXIT.
           EXIT.

       210-READ-PROVLOG.
           READ PROVLOG
               AT END
                   MOVE "N" TO MORE-PROVLOG-SW.
       210-EXIT.
           EXIT.

       220-WRITE-CLEAN-LINE.
           IF P-STEP IN PROVLOG-REC = "CLEANING"
              IF WS-LINES > 45
                 PERFORM 150-PAGE-BREAK THRU 150-EXIT
                 WRITE RPT-REC FROM WS-CLEAN-COLM-HDR
                     AFTER ADVANCING 1
                 ADD +1 TO WS-LINES
              END-IF
              MOVE P-ACTION IN PROVLOG-REC TO CLEAN-RULE-O
              MOVE P-ROWS-AFF IN PROVLOG-REC TO CLEAN-ROWS-AFF-O
              WRITE RPT-REC FROM WS-CLEAN-DETAIL-REC
                  AFTER ADVANCING 1
              ADD +1 TO WS-LINES
           END-IF.
           PERFORM 210-READ-PROVLOG THRU 210-EXIT.
       220-EXIT.
           EXIT.

      ****** SECTION 2 - MAPPING.  THE DIRECT/FUZZY SPLIT IS NOT A
      ****** COUNT GBDMAP HANDS BACK ACROSS ITS OWN CALL INTERFACE -
      ****** IT IS CARRIED ON EVERY ROW'S MAP-METHOD, SO IT IS TALLIED
      ****** HERE BY WALKING THE HARMONIZED TABLE ONE LAST TIME.
       300-WRITE-SECTION-2.
           IF WS-LINES > 40
              PERFORM 150-PAGE-BREAK THRU 150-EXIT.

           MOVE "SECTION 2 - MAPPING" TO SECT-TITLE-O.
           WRITE RPT-REC FROM WS-SECT-HDR-REC
               AFTER ADVANCING 2.
           ADD +2 TO WS-LINES.

           MOVE ZERO TO WS-DIRECT-COUNT, WS-FUZZY-COUNT.
           PERFORM 310-TALLY-ONE-ROW THRU 310-EXIT
               VARYING LK-MT-IDX FROM 1 BY 1
               UNTIL LK-MT-IDX > LK-ROW-COUNT.

           MOVE WS-DIRECT-COUNT TO MAP-DIRECT-O.
           MOVE WS-FUZZY-COUNT TO MAP-FUZZY-O.
           WRITE RPT-REC FROM WS-MAP-DETAIL-REC
               AFTER ADVANCING 1.
           MOVE LK-UNMAPPED-COUNT TO MAP-UNMAPPED-O.
           MOVE LK-MAPPING-RATE TO MAP-RATE-O.
           WRITE RPT-REC FROM WS-MAP-TOTAL-REC
               AFTER ADVANCING 1.
           ADD +2 TO WS-LINES.
       300-EXIT.
           EXIT.

       310-TALLY-ONE-ROW.
           IF MAPPED-DIRECT IN LK-MT-ENTRY(LK-MT-IDX)
              ADD 1 TO WS-DIRECT-COUNT
           ELSE
              IF MAPPED-FUZZY IN LK-MT-ENTRY(LK-MT-IDX)
                 ADD 1 TO WS-FUZZY-COUNT.
       310-EXIT.
           EXIT.

      ****** SECTION 3 - QUALITY.  THE CODING DESK WANTS ERROR-SEVERITY
      ****** ROWS AHEAD OF WARNING-SEVERITY ROWS ON THE PRINTED REPORT,
      ****** BUT GBDQUAL HANDS LK-ISSUE-TABLE BACK IN CHECK-EXECUTION
      ****** ORDER, NOT SEVERITY ORDER (ITS WARNING-ONLY CHECKS 1-4 RUN
      ****** AHEAD OF 500-CHECK-DEATH-COUNTS, THE ONLY CHECK THAT CAN
      ****** RAISE AN ERROR) - SO THIS SECTION WALKS THE TABLE TWICE,
      ****** ONCE FOR Q-IS-ERROR AND ONCE FOR Q-IS-WARNING, RATHER THAN
      ****** TRUST THE TABLE'S OWN ORDER.  SUB-COUNT LINE PRINTS AFTER
      ****** EACH SEVERITY GROUP THAT ACTUALLY HAD ENTRIES.
       400-WRITE-SECTION-3.
           IF WS-LINES > 40
              PERFORM 150-PAGE-BREAK THRU 150-EXIT.

           MOVE "SECTION 3 - QUALITY" TO SECT-TITLE-O.
           WRITE RPT-REC FROM WS-SECT-HDR-REC
               AFTER ADVANCING 2.
           WRITE RPT-REC FROM WS-QUAL-COLM-HDR
               AFTER ADVANCING 1.
           ADD +2 TO WS-LINES.

           MOVE ZERO TO WS-ERR-SUBTOT, WS-WARN-SUBTOT.
           PERFORM 410-WRITE-ERROR-ISSUE THRU 410-EXIT
               VARYING LK-QI-IDX FROM 1 BY 1
               UNTIL LK-QI-IDX > LK-ISSUE-COUNT.
           PERFORM 415-WRITE-WARNING-ISSUE THRU 415-EXIT
               VARYING LK-QI-IDX FROM 1 BY 1
               UNTIL LK-QI-IDX > LK-ISSUE-COUNT.

           IF WS-ERR-SUBTOT > 0
              MOVE "ERROR" TO QUAL-SUBTOT-SEV-O
              MOVE WS-ERR-SUBTOT TO QUAL-SUBTOT-CNT-O
              WRITE RPT-REC FROM WS-QUAL-SUBTOTAL-REC
                  AFTER ADVANCING 1
              ADD +1 TO WS-LINES.
           IF WS-WARN-SUBTOT > 0
              MOVE "WARNING" TO QUAL-SUBTOT-SEV-O
              MOVE WS-WARN-SUBTOT TO QUAL-SUBTOT-CNT-O
              WRITE RPT-REC FROM WS-QUAL-SUBTOTAL-REC
                  AFTER ADVANCING 1
              ADD +1 TO WS-LINES.

           MOVE LK-QUALITY-SCORE TO QUAL-SCORE-O.
           WRITE RPT-REC FROM WS-QUAL-SCORE-REC
               AFTER ADVANCING 2.
           ADD +2 TO WS-LINES.
       400-EXIT.
           EXIT.

       410-WRITE-ERROR-ISSUE.
           IF Q-IS-ERROR IN LK-QI-ENTRY(LK-QI-IDX)
              PERFORM 420-PRINT-ISSUE-LINE THRU 420-EXIT
              ADD 1 TO WS-ERR-SUBTOT.
       410-EXIT.
           EXIT.

       415-WRITE-WARNING-ISSUE.
           IF Q-IS-WARNING IN LK-QI-ENTRY(LK-QI-IDX)
              PERFORM 420-PRINT-ISSUE-LINE THRU 420-EXIT
              ADD 1 TO WS-WARN-SUBTOT.
       415-EXIT.
           EXIT.

       420-PRINT-ISSUE-LINE.
           IF WS-LINES > 45
              PERFORM 150-PAGE-BREAK THRU 150-EXIT
              WRITE RPT-REC FROM WS-QUAL-COLM-HDR
                  AFTER ADVANCING 1
              ADD +1 TO WS-LINES.

           MOVE Q-CHECK IN LK-QI-ENTRY(LK-QI-IDX) TO QUAL-CHECK-O.
           MOVE Q-SEVERITY IN LK-QI-ENTRY(LK-QI-IDX) TO QUAL-SEV-O.
           MOVE Q-COUNT IN LK-QI-ENTRY(LK-QI-IDX) TO QUAL-COUNT-O.
           MOVE Q-MESSAGE IN LK-QI-ENTRY(LK-QI-IDX) TO QUAL-MSG-O.
           WRITE RPT-REC FROM WS-QUAL-DETAIL-REC
               AFTER ADVANCING 1.
           ADD +1 TO WS-LINES.
       420-EXIT.
           EXIT.

      ****** SECTION 4 - PROVENANCE SUMMARY.  GBDPROV ALREADY WROTE
      ****** SIX STEP-TOTAL ROWS (P-STEP/P-ACTION = "SUMMARY"/
      ****** "STEP_TOTAL") AND ONE GRAND-TOTAL ROW ("SUMMARY"/
      ****** "TOTAL_ENTRIES") TO THE END OF PROVLOG - THIS SECTION
      ****** REREADS THE FILE AND PRINTS ONLY THOSE SEVEN ROWS.
       500-WRITE-SECTION-4.
           IF WS-LINES > 40
              PERFORM 150-PAGE-BREAK THRU 150-EXIT.

           MOVE "SECTION 4 - PROVENANCE SUMMARY" TO SECT-TITLE-O.
           WRITE RPT-REC FROM WS-SECT-HDR-REC
               AFTER ADVANCING 2.
           WRITE RPT-REC FROM WS-PROV-COLM-HDR
               AFTER ADVANCING 1.
           ADD +2 TO WS-LINES.

           OPEN INPUT PROVLOG.
           MOVE "Y" TO MORE-PROVLOG-SW.
           MOVE ZERO TO WS-PROV-GRAND-TOT.
           PERFORM 210-READ-PROVLOG THRU 210-EXIT.
           PERFORM 510-WRITE-SUMMARY-LINE THRU 510-EXIT
               UNTIL NO-MORE-PROVLOG-DATA.
           CLOSE PROVLOG.

           IF WS-LINES > 45
              PERFORM 150-PAGE-BREAK THRU 150-EXIT.
           MOVE WS-PROV-GRAND-TOT TO PROV-GRAND-TOTAL-O.
           WRITE RPT-REC FROM WS-PROV-GRAND-TOTAL-REC
               AFTER ADVANCING 2.
           ADD +2 TO WS-LINES.
       500-EXIT.
           EXIT.

       510-WRITE-SUMMARY-LINE.
           IF P-STEP IN PROVLOG-REC = "SUMMARY"
              IF P-ACTION IN PROVLOG-REC = "STEP_TOTAL"
                 IF WS-LINES > 45
                    PERFORM 150-PAGE-BREAK THRU 150-EXIT
                    WRITE RPT-REC FROM WS-PROV-COLM-HDR
                        AFTER ADVANCING 1
                    ADD +1 TO WS-LINES
                 END-IF
                 MOVE P-DETAILS IN PROVLOG-REC TO PROV-LINE-O
                 MOVE P-ROWS-AFF IN PROVLOG-REC TO PROV-ROWS-O
                 WRITE RPT-REC FROM WS-PROV-DETAIL-REC
                     AFTER ADVANCING 1
                 ADD +1 TO WS-LINES
              ELSE
                 IF P-ACTION IN PROVLOG-REC = "TOTAL_ENTRIES"
                    MOVE P-ROWS-AFF IN PROVLOG-REC
                        TO WS-PROV-GRAND-TOT
                 END-IF
              END-IF
           END-IF.
           PERFORM 210-READ-PROVLOG THRU 210-EXIT.
       510-EXIT.
           EXIT.
