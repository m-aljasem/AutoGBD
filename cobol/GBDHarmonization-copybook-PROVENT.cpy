      ******************************************************************
      * COPYBOOK PROVENT
      * HARMONIZATION APPLICATION - PROVENANCE (AUDIT) LOG ROW.  GBDPROV
      * APPENDS ONE OF THESE FOR EVERY ACTION ANY STAGE OF THE RUN
      * TAKES; GBDHARM AND GBDRPT BOTH COPY THIS MEMBER SO THE REPORT'S
      * PROVENANCE SECTION LINES UP FIELD FOR FIELD WITH THE LOG FILE.
      ******************************************************************
      * CHANGE LOG
      *   02/28/03  MM  ORIGINAL LAYOUT FOR THE HARMONIZATION REWRITE
      *   05/02/06  TGD WIDENED P-DETAILS FROM 40 TO 60 - THE MAPPING
      *                 RATE MESSAGE WAS TRUNCATING (DC-12540)
      ******************************************************************
      05  P-SEQ                       PIC 9(4).
      05  P-STEP                      PIC X(10).
      05  P-ACTION                    PIC X(24).
      05  P-DETAILS                   PIC X(60).
      05  P-ROWS-AFF                  PIC 9(7).
      05  FILLER                      PIC X(15).
