       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GBDHARM.
       AUTHOR. M. MAZUR.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 02/18/03.
       DATE-COMPILED. 02/18/03.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS IS THE ONE JOB STEP FOR THE HARMONIZATION RUN.  IT
      *          LOADS THE RAW MORTALITY EXTRACT AND THE CODING DESK'S
      *          SOURCE-TO-GBD MAPPING TABLE INTO WORKING STORAGE, THEN
      *          CALLS THE CLEANING, MAPPING, AND QUALITY ENGINES AGAINST
      *          THOSE SAME TABLES, WRITES THE HARMONIZED EXTRACT, DRIVES
      *          THE SUMMARY REPORT, AND CLOSES OUT THE PROVENANCE LOG.
      *
      *          EACH STAGE IS GATED BY ITS OWN UPSI SWITCH SO OPERATIONS
      *          CAN RE-RUN JUST THE LATER STAGES AGAINST AN ALREADY-
      *          CLEANED/MAPPED EXTRACT WITHOUT RECOMPILING.
      *
      *          INPUT FILE               -   MORTIN
      *
      *          MAPPING TABLE FILE       -   MAPTABIN
      *
      *          OUTPUT FILE PRODUCED     -   MORTOUT
      *
      *          DUMP FILE                -   SYSOUT
      *
      ******************************************************************
      *CHANGE LOG
      *   02/18/03  MM  ORIGINAL ROUTINE FOR THE HARMONIZATION REWRITE
      *                 (DC-11440) - DRIVES GBDCLEAN/GBDMAP ONLY, NO
      *                 QUALITY STAGE YET
      *   03/07/03  MM  ADDED THE 500-RUN-QUALITY CALL TO GBDQUAL ONCE
      *                 THAT ROUTINE CAME OUT OF UNIT TEST (DC-11440)
      *   06/11/04  RLM ADDED THE UPSI-0/1/2 STAGE SWITCHES SO THE DAILY
      *                 RECOVERY RUN CAN SKIP CLEANING WHEN MORTIN IS
      *                 ALREADY A CLEANED RE-FEED (DC-11855)
      *   11/30/05  RLM 400-RUN-MAPPING NOW LOGS ITS OWN MAPPING_COMPLETE
      *                 SUMMARY ENTRY - PREVIOUSLY THE MAPPING RATE ONLY
      *                 SHOWED UP ON THE PRINTED REPORT, NOT IN PROVLOG
      *                 (DC-12077)
      *   02/09/07  TGD WS-FUZZY-THRESHOLD WAS BEING PASSED TO GBDMAP AS
      *                 A PERCENT (0-100) WHILE GBDMAP EXPECTS THE SAME
      *                 SCALE GBDRATIO RETURNS - CONFIRMED BOTH USE THE
      *                 0-100 SCALE, NO CHANGE REQUIRED, NOTED HERE SO
      *                 THE NEXT PERSON DOES NOT RE-OPEN THIS (DC-12240)
      *   04/22/08  TGD ADDED THE EMPTY-MORTIN ABEND CHECK TO 000-HOUSE-
      *                 KEEPING AFTER A BLANK EXTRACT RAN CLEAN THROUGH
      *                 ALL FOUR STAGES AND PRODUCED A ZERO-ROW MORTOUT
      *                 WITH NO WARNING TO OPERATIONS (DC-12601)
      *   09/15/09  TGD MOVED 800-RUN-PROVENANCE AHEAD OF 700-RUN-REPORT
      *                 SO GBDRPT'S PROVENANCE SECTION CAN READ PROVLOG
      *                 OFF DISK INSTEAD OF NEEDING ITS OWN COPY OF THE
      *                 RUN'S STEP TOTALS (DC-12688)
      *   01/11/10  TGD 700-RUN-REPORT NOW PASSES WS-MORT-TABLE TO GBDRPT
      *                 SO THE MAPPING SECTION OF THE REPORT CAN SPLIT
      *                 THE MAPPED COUNT INTO DIRECT VS FUZZY BY READING
      *                 MAP-METHOD OFF THE TABLE DIRECTLY (DC-12710)
      *   02/14/12  AK  THE "RUN-ID:" FIELD ON THE REPORT HEADER WAS
      *                 JUST ECHOING THE ROW COUNT BACK AT ITSELF -
      *                 ADDED WS-RUN-SEQ AS A COMPILED-IN RUN-SEQUENCE
      *                 NUMBER AND PASSED IT TO GBDRPT ON THE 700-RUN-
      *                 REPORT CALL SO THE FIELD MEANS SOMETHING
      *                 (DC-12911)
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE
           UPSI-0 ON STATUS IS CLEANING-ENABLED
                  OFF STATUS IS CLEANING-DISABLED
           UPSI-1 ON STATUS IS MAPPING-ENABLED
                  OFF STATUS IS MAPPING-DISABLED
           UPSI-2 ON STATUS IS QUALITY-ENABLED
                  OFF STATUS IS QUALITY-DISABLED.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT MORTIN
           ASSIGN TO UT-S-MORTIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT MAPTABIN
           ASSIGN TO UT-S-MAPTABIN
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT MORTOUT
           ASSIGN TO UT-S-MORTOUT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** RAW MORTALITY EXTRACT FROM THE SOURCE SYSTEM.  LOADED
      ****** WHOLE INTO WS-MORT-TABLE BEFORE ANY OTHER STAGE RUNS.
       FD  MORTIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS MORTIN-REC.
       01  MORTIN-REC.
           COPY MORTREC.
       01  MORTIN-REC-FLAT REDEFINES MORTIN-REC PIC X(120).

      ****** SOURCE-TO-GBD-CAUSE MAPPING TABLE MAINTAINED BY THE
      ****** CODING DESK.  LOADED WHOLE INTO WS-MAP-TABLE, SAME AS
      ****** MORTIN, BEFORE THE MAPPING STAGE RUNS.
       FD  MAPTABIN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 40 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS MAPTABIN-REC.
       01  MAPTABIN-REC.
           COPY MAPENTRY.
       01  MAPTABIN-REC-FLAT REDEFINES MAPTABIN-REC PIC X(40).

      ****** HARMONIZED EXTRACT - SAME LAYOUT AS MORTIN BUT WITH
      ****** GBD-CAUSE/MAP-METHOD FILLED IN BY THE MAPPING STAGE.
       FD  MORTOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS MORTOUT-REC.
       01  MORTOUT-REC.
           COPY MORTREC.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88  CODE-OK             VALUE "00".

       01  WS-MORT-TABLE.
           COPY MRTTBL.
       01  WS-ROW-COUNT                PIC 9(4) COMP VALUE 0.

       01  WS-MAP-TABLE.
           COPY MAPTBL.
       01  WS-MAP-COUNT                PIC 9(4) COMP VALUE 0.

       01  WS-ISSUE-TABLE.
           COPY QISTBL.
       01  WS-ISSUE-COUNT              PIC 9(2) COMP VALUE 0.

      ***** COMPILED-IN RULE LIST FOR GBDCLEAN - ALL EIGHT RULES RUN
      ***** ON EVERY JOB TODAY.  SWITCH A RULE OFF HERE IF THE CODING
      ***** DESK EVER ASKS FOR A ONE-TIME SKIP.
       01  WS-RULE-CONFIG.
           05  WS-RULE-ENTRY OCCURS 8 TIMES.
               10  WS-RULE-CODE        PIC 9(2) COMP.
               10  WS-RULE-SW          PIC X(1).
       01  WS-RULE-COUNT               PIC 9(2) COMP VALUE 8.
       01  WS-ABORT-SW                 PIC X(1) VALUE "N".
           88  WS-ABORT-THE-RUN        VALUE "Y".

      ***** COMPILED-IN CHECK LIST FOR GBDQUAL - ALL NINE CHECKS RUN
      ***** ON EVERY JOB TODAY, SAME AS THE RULE LIST ABOVE.
       01  WS-CHECK-CONFIG.
           05  WS-CHECK-ENTRY OCCURS 9 TIMES.
               10  WS-CHECK-CODE       PIC 9(2) COMP.
               10  WS-CHECK-SW         PIC X(1).
       01  WS-CHECK-COUNT              PIC 9(2) COMP VALUE 9.

      ***** FUZZY MATCH CUTOFF PASSED TO GBDMAP - SAME 0-100 SCALE
      ***** GBDRATIO RETURNS, SEE THE 02/09/07 CHANGE-LOG NOTE ABOVE.
       01  WS-FUZZY-THRESHOLD          PIC 9(3) COMP VALUE 80.
       01  WS-MAPPED-COUNT             PIC 9(4) COMP VALUE 0.
       01  WS-UNMAPPED-COUNT           PIC 9(4) COMP VALUE 0.
       01  WS-QUALITY-SCORE            PIC 999V9 VALUE 0.

      ***** RUN-SEQUENCE NUMBER FOR THE "RUN-ID:" FIELD ON THE
      ***** HARMONIZATION REPORT HEADER.  NO WALL-CLOCK TIMESTAMP IS
      ***** AVAILABLE THAT SERVES AS A JOB IDENTIFIER, SO THE CODING
      ***** DESK BUMPS THIS LITERAL BY ONE AND RECOMPILES BEFORE EACH
      ***** PRODUCTION RUN.
       01  WS-RUN-SEQ                  PIC 9(6) COMP VALUE 1.

       01  COUNTERS-AND-ACCUMULATORS.
           05  WS-INITIAL-ROWS         PIC 9(4) COMP VALUE 0.
           05  WS-FINAL-ROWS           PIC 9(4) COMP VALUE 0.
           05  WS-ROWS-REMOVED         PIC S9(4) COMP VALUE 0.
           05  WS-MAPPING-RATE         PIC 999V99 VALUE 0.

      ***** DISPLAY-USAGE COPIES OF THE COMP COUNTERS ABOVE - A COMP
      ***** FIELD CANNOT BE STRUNG DIRECTLY INTO PC-DETAILS BELOW.
       01  DISPLAY-CONVERT-FIELDS.
           05  WS-INIT-DISP            PIC 9(4).
           05  WS-FINAL-DISP           PIC 9(4).
           05  WS-REMOVED-DISP         PIC 9(4).
           05  WS-MAPPED-DISP          PIC 9(4).
           05  WS-UNMAPPED-DISP        PIC 9(4).
           05  WS-ISSUE-CNT-DISP       PIC 9(2).
           05  WS-SCORE-DISP           PIC 999V9.

       01  MISC-WS-FLDS.
           05  WS-J                    PIC 9(2) COMP.

       01  FLAGS-AND-SWITCHES.
           05  MORE-DATA-SW            PIC X(1) VALUE "Y".
               88  NO-MORE-DATA        VALUE "N".
           05  MORE-MAP-SW             PIC X(1) VALUE "Y".
               88  NO-MORE-MAP-DATA    VALUE "N".

      ***** PROVENANCE CALL-OUT WORK FIELDS - GBDHARM LOGS ITS OWN
      ***** STAGE-LEVEL ROLL-UP ENTRIES.  EACH ENGINE (GBDCLEAN/GBDMAP/
      ***** GBDQUAL) LOGS ITS OWN FINER-GRAIN ENTRIES UNDERNEATH.
       01  PROV-CALL-FIELDS.
           05  PC-FUNCTION             PIC X(1) VALUE "A".
           05  PC-STEP                 PIC X(10) VALUE "PIPELINE".
           05  PC-ACTION               PIC X(24).
           05  PC-DETAILS              PIC X(60).
           05  PC-ROWS-AFF             PIC 9(7).

      ***** THE SHOP-STANDARD FORCED-ABEND TRICK - SEE 1000-ABEND-RTN.
       01  ABEND-FORCE-FLDS.
           05  ZERO-VAL                PIC 9 VALUE 0.
           05  ONE-VAL                 PIC 9 VALUE 1.

       COPY ABENDREC.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.

           IF CLEANING-ENABLED
               PERFORM 300-RUN-CLEANING THRU 300-EXIT.

           IF MAPPING-ENABLED
               PERFORM 400-RUN-MAPPING THRU 400-EXIT.

           IF QUALITY-ENABLED
               PERFORM 500-RUN-QUALITY THRU 500-EXIT.

           PERFORM 600-WRITE-HARMONIZED-OUTPUT THRU 600-EXIT.
           PERFORM 800-RUN-PROVENANCE THRU 800-EXIT.
           PERFORM 700-RUN-REPORT THRU 700-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB GBDHARM ********".
           PERFORM 900-OPEN-FILES THRU 900-EXIT.
           PERFORM 050-BUILD-RULE-CONFIG THRU 050-EXIT.
           PERFORM 060-BUILD-CHECK-CONFIG THRU 060-EXIT.
           PERFORM 200-LOAD-MORTALITY-TABLE THRU 200-EXIT.
           PERFORM 210-LOAD-MAPPING-TABLE THRU 210-EXIT.
           IF WS-ROW-COUNT = ZERO
               MOVE "EMPTY MORTIN INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       050-BUILD-RULE-CONFIG.
           MOVE "050-BUILD-RULE-CONFIG" TO PARA-NAME.
           PERFORM 055-BUILD-ONE-RULE THRU 055-EXIT
               VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 8.
       050-EXIT.
           EXIT.

       055-BUILD-ONE-RULE.
           MOVE WS-J TO WS-RULE-CODE(WS-J).
           MOVE "Y" TO WS-RULE-SW(WS-J).
       055-EXIT.
           EXIT.

       060-BUILD-CHECK-CONFIG.
           MOVE "060-BUILD-CHECK-CONFIG" TO PARA-NAME.
           PERFORM 065-BUILD-ONE-CHECK THRU 065-EXIT
               VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 9.
       060-EXIT.
           EXIT.

       065-BUILD-ONE-CHECK.
           MOVE WS-J TO WS-CHECK-CODE(WS-J).
           MOVE "Y" TO WS-CHECK-SW(WS-J).
       065-EXIT.
           EXIT.

       200-LOAD-MORTALITY-TABLE.
           MOVE "200-LOAD-MORTALITY-TABLE" TO PARA-NAME.
           MOVE "Y" TO MORE-DATA-SW.
           PERFORM 250-READ-MORTIN THRU 250-EXIT
               UNTIL NO-MORE-DATA OR WS-ROW-COUNT > 2000.
           MOVE "PIPELINE" TO PC-STEP.
           MOVE "DATA_LOADED" TO PC-ACTION.
           MOVE WS-ROW-COUNT TO WS-INIT-DISP.
           MOVE SPACES TO PC-DETAILS.
           STRING "MORTIN ROWS LOADED=" WS-INIT-DISP
               DELIMITED BY SIZE INTO PC-DETAILS.
           MOVE WS-ROW-COUNT TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       200-EXIT.
           EXIT.

       250-READ-MORTIN.
           SET MT-IDX TO WS-ROW-COUNT.
           SET MT-IDX UP BY 1.
           READ MORTIN INTO MT-ENTRY(MT-IDX)
               AT END
                   MOVE "N" TO MORE-DATA-SW
                   GO TO 250-EXIT
           END-READ.
           ADD 1 TO WS-ROW-COUNT.
       250-EXIT.
           EXIT.

       210-LOAD-MAPPING-TABLE.
           MOVE "210-LOAD-MAPPING-TABLE" TO PARA-NAME.
           MOVE "Y" TO MORE-MAP-SW.
           PERFORM 260-READ-MAPTABIN THRU 260-EXIT
               UNTIL NO-MORE-MAP-DATA OR WS-MAP-COUNT > 500.
       210-EXIT.
           EXIT.

       260-READ-MAPTABIN.
           SET MP-IDX TO WS-MAP-COUNT.
           SET MP-IDX UP BY 1.
           READ MAPTABIN
               AT END
                   MOVE "N" TO MORE-MAP-SW
                   GO TO 260-EXIT
           END-READ.
           MOVE M-SOURCE-CODE TO MP-SOURCE-CODE(MP-IDX).
           MOVE M-TARGET-CODE TO MP-TARGET-CODE(MP-IDX).
           ADD 1 TO WS-MAP-COUNT.
       260-EXIT.
           EXIT.

      ***** CLEANING STAGE - GBDCLEAN OWNS THE EIGHT RULE PARAGRAPHS.
      ***** IT LOGS ITS OWN PER-RULE PROVENANCE; WE LOG THE STAGE-LEVEL
      ***** ROLL-UP HERE BECAUSE GBDCLEAN HAS NO VIEW OF WS-INITIAL-ROWS.
       300-RUN-CLEANING.
           MOVE "300-RUN-CLEANING" TO PARA-NAME.
           MOVE WS-ROW-COUNT TO WS-INITIAL-ROWS.
           CALL "GBDCLEAN" USING WS-MORT-TABLE, WS-ROW-COUNT,
                                  WS-RULE-COUNT, WS-RULE-CONFIG,
                                  WS-ABORT-SW.
           IF WS-ABORT-THE-RUN
               MOVE "GBDCLEAN REQUESTED RUN ABORT" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           MOVE WS-ROW-COUNT TO WS-FINAL-ROWS.
           COMPUTE WS-ROWS-REMOVED = WS-INITIAL-ROWS - WS-FINAL-ROWS.

           MOVE "PIPELINE" TO PC-STEP.
           MOVE "CLEANING_COMPLETE" TO PC-ACTION.
           MOVE WS-INITIAL-ROWS TO WS-INIT-DISP.
           MOVE WS-FINAL-ROWS TO WS-FINAL-DISP.
           MOVE WS-ROWS-REMOVED TO WS-REMOVED-DISP.
           MOVE SPACES TO PC-DETAILS.
           STRING "INITIAL=" WS-INIT-DISP " FINAL=" WS-FINAL-DISP
               " REMOVED=" WS-REMOVED-DISP
               DELIMITED BY SIZE INTO PC-DETAILS.
           MOVE WS-FINAL-ROWS TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       300-EXIT.
           EXIT.

      ***** MAPPING STAGE - GBDMAP OWNS THE DIRECT/FUZZY PASSES AND ITS
      ***** OWN REVWOUT FILE.  410 BELOW JUST TURNS THE RAW COUNTS INTO
      ***** A PERCENTAGE FOR THE LOG ENTRY AND THE REPORT.
       400-RUN-MAPPING.
           MOVE "400-RUN-MAPPING" TO PARA-NAME.
           CALL "GBDMAP" USING WS-MORT-TABLE, WS-ROW-COUNT,
                                WS-MAP-TABLE, WS-MAP-COUNT,
                                WS-FUZZY-THRESHOLD,
                                WS-MAPPED-COUNT, WS-UNMAPPED-COUNT.

           PERFORM 410-COMPUTE-MAPPING-RATE THRU 410-EXIT.

           MOVE "PIPELINE" TO PC-STEP.
           MOVE "MAPPING_COMPLETE" TO PC-ACTION.
           MOVE WS-MAPPED-COUNT TO WS-MAPPED-DISP.
           MOVE WS-UNMAPPED-COUNT TO WS-UNMAPPED-DISP.
           MOVE SPACES TO PC-DETAILS.
           STRING "MAPPED=" WS-MAPPED-DISP " UNMAPPED=" WS-UNMAPPED-DISP
               " RATE=" WS-MAPPING-RATE
               DELIMITED BY SIZE INTO PC-DETAILS.
           MOVE WS-MAPPED-COUNT TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       400-EXIT.
           EXIT.

       410-COMPUTE-MAPPING-RATE.
           IF WS-ROW-COUNT = ZERO
               MOVE ZERO TO WS-MAPPING-RATE
           ELSE
               COMPUTE WS-MAPPING-RATE ROUNDED =
                   (WS-MAPPED-COUNT / WS-ROW-COUNT) * 100.
       410-EXIT.
           EXIT.

      ***** QUALITY STAGE - GBDQUAL LOGS ITS OWN QUALITY_CHECK_COMPLETE
      ***** ENTRY (ROWS AFFECTED = ISSUE COUNT), SO NOTHING FURTHER TO
      ***** LOG HERE.
       500-RUN-QUALITY.
           MOVE "500-RUN-QUALITY" TO PARA-NAME.
           CALL "GBDQUAL" USING WS-MORT-TABLE, WS-ROW-COUNT,
                                 WS-ISSUE-TABLE, WS-ISSUE-COUNT,
                                 WS-CHECK-COUNT, WS-CHECK-CONFIG,
                                 WS-QUALITY-SCORE.
       500-EXIT.
           EXIT.

       600-WRITE-HARMONIZED-OUTPUT.
           MOVE "600-WRITE-HARMONIZED-OUTPUT" TO PARA-NAME.
           PERFORM 650-WRITE-ONE-MORTOUT-REC THRU 650-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > WS-ROW-COUNT.
       600-EXIT.
           EXIT.

       650-WRITE-ONE-MORTOUT-REC.
           MOVE MT-ENTRY(MT-IDX) TO MORTOUT-REC.
           WRITE MORTOUT-REC.
       650-EXIT.
           EXIT.

      ***** REPORT STAGE - GBDRPT PRINTS ALL FOUR REPORT SECTIONS OFF
      ***** THE SAME COUNTS GBDHARM ALREADY HAS IN HAND, PLUS ITS OWN
      ***** READ OF PROVLOG FOR SECTION 4 - WHICH IS WHY THIS RUNS
      ***** AFTER 800-RUN-PROVENANCE HAS ALREADY CLOSED THAT FILE OUT.
       700-RUN-REPORT.
           MOVE "700-RUN-REPORT" TO PARA-NAME.
           CALL "GBDRPT" USING WS-MORT-TABLE, WS-ROW-COUNT,
                                WS-INITIAL-ROWS,
                                WS-FINAL-ROWS, WS-ROWS-REMOVED,
                                WS-MAPPED-COUNT, WS-UNMAPPED-COUNT,
                                WS-MAPPING-RATE, WS-ISSUE-TABLE,
                                WS-ISSUE-COUNT, WS-QUALITY-SCORE,
                                WS-RUN-SEQ.
       700-EXIT.
           EXIT.

      ***** PROVENANCE STAGE - ONE FINAL CALL TO GBDPROV WITH THE WRITE-
      ***** SUMMARY FUNCTION CODE.  SEE GBDPROV'S OWN BANNER - DO NOT
      ***** CALL IT A SECOND TIME PER JOB STEP.  RUNS BEFORE THE REPORT
      ***** STAGE SO PROVLOG IS ON DISK WHEN GBDRPT GOES TO READ IT.
       800-RUN-PROVENANCE.
           MOVE "800-RUN-PROVENANCE" TO PARA-NAME.
           MOVE "W" TO PC-FUNCTION.
           MOVE SPACES TO PC-STEP.
           MOVE SPACES TO PC-ACTION.
           MOVE SPACES TO PC-DETAILS.
           MOVE ZERO TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       800-EXIT.
           EXIT.

       900-OPEN-FILES.
           MOVE "900-OPEN-FILES" TO PARA-NAME.
           OPEN INPUT MORTIN, MAPTABIN.
           OPEN OUTPUT MORTOUT, SYSOUT.
       900-EXIT.
           EXIT.

       950-CLOSE-FILES.
           MOVE "950-CLOSE-FILES" TO PARA-NAME.
           CLOSE MORTIN, MAPTABIN, MORTOUT, SYSOUT.
       950-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           MOVE WS-ROW-COUNT TO WS-FINAL-DISP.
           MOVE WS-MAPPED-COUNT TO WS-MAPPED-DISP.
           MOVE WS-UNMAPPED-COUNT TO WS-UNMAPPED-DISP.
           MOVE WS-QUALITY-SCORE TO WS-SCORE-DISP.
           DISPLAY "** ROWS ON MORTOUT **".
           DISPLAY WS-FINAL-DISP.
           DISPLAY "** ROWS MAPPED **".
           DISPLAY WS-MAPPED-DISP.
           DISPLAY "** ROWS UNMAPPED **".
           DISPLAY WS-UNMAPPED-DISP.
           DISPLAY "** QUALITY SCORE **".
           DISPLAY WS-SCORE-DISP.
           DISPLAY "******** NORMAL END OF JOB GBDHARM ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 950-CLOSE-FILES THRU 950-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB - GBDHARM ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
