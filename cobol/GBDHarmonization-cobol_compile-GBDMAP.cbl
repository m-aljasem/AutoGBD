       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GBDMAP.
       AUTHOR. M. MAZUR.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 03/05/03.
       DATE-COMPILED. 03/05/03.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          MAPPING ENGINE FOR THE HARMONIZATION RUN.  CALLED ONCE
      *          BY GBDHARM'S 400-RUN-MAPPING AFTER CLEANING.  RE-SETS
      *          GBD-CAUSE/MAP-METHOD TO UNMAPPED ON EVERY ROW, THEN
      *          RUNS A DIRECT (EXACT-KEY) PASS AGAINST THE SORTED
      *          MAPPING TABLE, THEN A FUZZY PASS (CALL 'GBDRATIO') FOR
      *          WHAT IS STILL UNMAPPED, ONE SCORE PER *DISTINCT* SOURCE
      *          CODE RATHER THAN PER ROW - THE SAME CODE CAN APPEAR ON
      *          HUNDREDS OF STRATA AND THERE IS NO SENSE SCORING IT
      *          THAT MANY TIMES.  WHATEVER IS LEFT AFTER BOTH PASSES
      *          GETS ONE REVWOUT ROW PER DISTINCT CODE FOR THE CODING
      *          DESK TO KEY BY HAND.
      *
      *          OUTPUT FILE PRODUCED   -   REVWOUT
      *
      ******************************************************************
      *CHANGE LOG
      *   03/05/03  MM  ORIGINAL ROUTINE FOR THE HARMONIZATION REWRITE
      *                 (DC-11440) - DIRECT PASS ONLY
      *   04/02/04  RLM ADDED THE FUZZY PASS AGAINST GBDRATIO ONCE THE
      *                 MAPPING DESK SIGNED OFF ON THE SIMILARITY-RATIO
      *                 METHOD (DC-11801)
      *   10/14/05  RLM ADDED R-RANK/R-SUGGESTED/R-CONFIDENCE TO REVWREC
      *                 TO MATCH THE MAPPING DESK'S PAPER REVIEW FORM -
      *                 GBDMAP ITSELF STILL ALWAYS WRITES THEM ZERO/
      *                 BLANK, NO CARRY-FORWARD OF THE BEST FUZZY SCORE
      *                 (DC-12077)
      *   02/09/07  TGD CALL TO GBDRATIO WAS PASSING THE RAW 8-BYTE
      *                 SOURCE-CODE FIELD WHERE GBDRATIO EXPECTS A
      *                 30-BYTE COMPARE FIELD AND A TRUE TEXT LENGTH -
      *                 ADDED THE LENGTH-SCAN WORK AREA BELOW (DC-12240)
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT REVWOUT
           ASSIGN TO UT-S-REVWOUT
             ORGANIZATION IS SEQUENTIAL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  REVWOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 76 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS REVWOUT-REC.
       01  REVWOUT-REC.
           COPY REVWREC.
       01  REVWOUT-REC-FLAT REDEFINES REVWOUT-REC PIC X(76).

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.

       01  MISC-FIELDS.
           05  MP-IDX2                 PIC 9(4) COMP.
           05  DC-IDX                  PIC 9(4) COMP.
           05  WS-DISTINCT-COUNT       PIC 9(4) COMP VALUE ZERO.
           05  WS-FOUND-SW             PIC X(1).
               88  CODE-FOUND          VALUE "Y".
           05  WS-RATIO-RESULT         PIC 9(3) COMP.
           05  WS-SRC-CMP              PIC X(30).
           05  WS-TGT-LEN              PIC 9(2) COMP.

      ***** GENERAL-PURPOSE "TRIMMED LENGTH" SCAN - MOVE A FIELD INTO
      ***** WS-LEN-FIELD, PERFORM 315, READ WS-LEN-RESULT BACK.  USED
      ***** FOR BOTH THE SOURCE CODE AND THE MAPPING-TABLE TARGET CODE
      ***** SINCE GBDRATIO SCORES ON ACTUAL TEXT LENGTH, NOT THE FULL
      ***** PADDED FIELD WIDTH.
       01  LENGTH-SCAN-WORK.
           05  WS-LEN-FIELD            PIC X(30).
           05  WS-LEN-RESULT           PIC 9(2) COMP.
           05  WS-SCAN-IDX             PIC 9(2) COMP.

      ***** DISTINCT-CODE WORK TABLE FOR THE FUZZY PASS.  SIZED TO THE
      ***** SAME 2000-ROW CAP AS THE MORTALITY TABLE SINCE, IN THE
      ***** WORST CASE, EVERY ROW CARRIES A DIFFERENT SOURCE CODE.
       01  DISTINCT-CODE-TABLE.
           05  DC-ENTRY OCCURS 2000 TIMES INDEXED BY DC-TBL-IDX.
               10  DC-SOURCE-CODE      PIC X(8).
               10  DC-SRC-LEN          PIC 9(2) COMP.
               10  DC-BEST-SCORE       PIC 9(3) COMP.
               10  DC-BEST-TARGET      PIC X(30).
               10  DC-RESOLVED-SW      PIC X(1).
                   88  DC-IS-RESOLVED  VALUE "Y".
       01  DC-TABLE-FLAT REDEFINES DISTINCT-CODE-TABLE PIC X(84000).

       01  WS-TRACE-SW                 PIC X(1) VALUE "N".
           88  TRACE-ON                VALUE "Y".

      ***** PROVENANCE CALL-OUT WORK FIELDS
       01  PROV-CALL-FIELDS.
           05  PC-FUNCTION             PIC X(1) VALUE "A".
           05  PC-STEP                 PIC X(10) VALUE "MAPPING".
           05  PC-ACTION               PIC X(24).
           05  PC-DETAILS              PIC X(60).
           05  PC-ROWS-AFF             PIC 9(7).

       LINKAGE SECTION.
       01  LK-MORT-TABLE.
           COPY MRTTBL.
       01  LK-ROW-COUNT                PIC 9(4) COMP.
       01  LK-MAP-TABLE.
           COPY MAPTBL.
       01  LK-MAP-COUNT                PIC 9(4) COMP.
       01  LK-FUZZY-THRESHOLD          PIC 9(3) COMP.
       01  LK-MAPPED-COUNT             PIC 9(4) COMP.
       01  LK-UNMAPPED-COUNT           PIC 9(4) COMP.

       PROCEDURE DIVISION USING LK-MORT-TABLE, LK-ROW-COUNT,
                                 LK-MAP-TABLE, LK-MAP-COUNT,
                                 LK-FUZZY-THRESHOLD, LK-MAPPED-COUNT,
                                 LK-UNMAPPED-COUNT.
       000-MAIN.
           PERFORM 100-INIT-MAP-METHOD THRU 100-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           PERFORM 200-DIRECT-MAPPING-PASS THRU 200-EXIT.

           PERFORM 300-FUZZY-MAPPING-PASS THRU 300-EXIT.

           PERFORM 330-SKIP-AI-SOURCE THRU 330-EXIT.

           PERFORM 400-WRITE-REVIEW-RECS THRU 400-EXIT.

           PERFORM 450-COUNT-MAPPED-UNMAPPED THRU 450-EXIT.
           GOBACK.

      ******************************************************************
      * 100 - EVERY ROW STARTS THIS CALL UNMAPPED, WHATEVER THE
      * PREVIOUS RUN LEFT IN GBD-CAUSE/MAP-METHOD.
      ******************************************************************
       100-INIT-MAP-METHOD.
           MOVE SPACES TO GBD-CAUSE IN MT-ENTRY(MT-IDX).
           MOVE " "    TO MAP-METHOD IN MT-ENTRY(MT-IDX).
       100-EXIT.
           EXIT.

      ******************************************************************
      * 200 - EXACT-KEY LOOKUP AGAINST THE SORTED MAPPING TABLE.
      ******************************************************************
       200-DIRECT-MAPPING-PASS.
           MOVE ZERO TO PC-ROWS-AFF.
           PERFORM 210-SEARCH-MAP-TABLE THRU 210-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           MOVE "DIRECT_MAPPING" TO PC-ACTION.
           MOVE "EXACT SOURCE-CODE LOOKUP AGAINST MAPTABIN" TO
                PC-DETAILS.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       200-EXIT.
           EXIT.

       210-SEARCH-MAP-TABLE.
           IF NOT MAPPED-NONE IN MT-ENTRY(MT-IDX)
              GO TO 210-EXIT.

           SET MP-IDX TO 1.
           SEARCH ALL MP-ENTRY
               AT END
                   CONTINUE
               WHEN MP-SOURCE-CODE(MP-IDX) =
                       SOURCE-CODE IN MT-ENTRY(MT-IDX)
                   MOVE MP-TARGET-CODE(MP-IDX)
                        TO GBD-CAUSE IN MT-ENTRY(MT-IDX)
                   SET MAPPED-DIRECT IN MT-ENTRY(MT-IDX) TO TRUE
                   ADD 1 TO PC-ROWS-AFF
           END-SEARCH.
       210-EXIT.
           EXIT.

      ******************************************************************
      * 300 - FUZZY PASS.  BUILDS THE DISTINCT-CODE TABLE FOR WHAT IS
      * STILL UNMAPPED, SCORES EACH DISTINCT CODE AGAINST EVERY ENTRY
      * IN THE MAPPING TABLE, THEN APPLIES THE BEST MATCH (IF IT CLEARS
      * LK-FUZZY-THRESHOLD) TO EVERY ROW CARRYING THAT CODE.
      ******************************************************************
       300-FUZZY-MAPPING-PASS.
           MOVE ZERO TO WS-DISTINCT-COUNT.
           PERFORM 305-BUILD-DISTINCT-LIST THRU 305-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF WS-DISTINCT-COUNT = ZERO
              GO TO 300-EXIT.

           PERFORM 310-SCORE-AGAINST-TABLE THRU 310-EXIT
               VARYING DC-IDX FROM 1 BY 1
               UNTIL DC-IDX > WS-DISTINCT-COUNT.

           MOVE ZERO TO PC-ROWS-AFF.
           PERFORM 340-APPLY-FUZZY-MATCHES THRU 340-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           MOVE "FUZZY_MAPPING" TO PC-ACTION.
           MOVE "LEVENSHTEIN RATIO VS MAPTABIN, BEST MATCH PER CODE"
                TO PC-DETAILS.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       300-EXIT.
           EXIT.

       305-BUILD-DISTINCT-LIST.
           IF NOT MAPPED-NONE IN MT-ENTRY(MT-IDX)
              GO TO 305-EXIT.
           IF SOURCE-CODE IN MT-ENTRY(MT-IDX) = SPACES
              GO TO 305-EXIT.

           MOVE "N" TO WS-FOUND-SW.
           PERFORM 307-CHECK-ONE-DISTINCT THRU 307-EXIT
               VARYING DC-IDX FROM 1 BY 1
               UNTIL DC-IDX > WS-DISTINCT-COUNT
               OR CODE-FOUND.

           IF NOT CODE-FOUND
              ADD 1 TO WS-DISTINCT-COUNT
              MOVE SOURCE-CODE IN MT-ENTRY(MT-IDX)
                   TO DC-SOURCE-CODE(WS-DISTINCT-COUNT)
              MOVE SPACES TO WS-LEN-FIELD
              MOVE SOURCE-CODE IN MT-ENTRY(MT-IDX) TO WS-LEN-FIELD
              PERFORM 315-COMPUTE-FIELD-LENGTH THRU 315-EXIT
              MOVE WS-LEN-RESULT TO DC-SRC-LEN(WS-DISTINCT-COUNT)
              MOVE ZERO TO DC-BEST-SCORE(WS-DISTINCT-COUNT)
              MOVE SPACES TO DC-BEST-TARGET(WS-DISTINCT-COUNT)
              MOVE "N" TO DC-RESOLVED-SW(WS-DISTINCT-COUNT).
       305-EXIT.
           EXIT.

       307-CHECK-ONE-DISTINCT.
           IF DC-SOURCE-CODE(DC-IDX) = SOURCE-CODE IN MT-ENTRY(MT-IDX)
              MOVE "Y" TO WS-FOUND-SW.
       307-EXIT.
           EXIT.

      ***** SCORE ONE DISTINCT CODE AGAINST EVERY MAPPING-TABLE ENTRY,
      ***** KEEPING THE HIGHEST RATIO.  TIES KEEP THE FIRST (TABLE
      ***** ORDER) ENTRY SINCE 320 ONLY REPLACES ON A STRICT >.
       310-SCORE-AGAINST-TABLE.
           PERFORM 320-KEEP-BEST-MATCH THRU 320-EXIT
               VARYING MP-IDX2 FROM 1 BY 1
               UNTIL MP-IDX2 > LK-MAP-COUNT.
       310-EXIT.
           EXIT.

       320-KEEP-BEST-MATCH.
           MOVE SPACES TO WS-SRC-CMP.
           MOVE DC-SOURCE-CODE(DC-IDX) TO WS-SRC-CMP.

           MOVE SPACES TO WS-LEN-FIELD.
           MOVE MP-TARGET-CODE(MP-IDX2) TO WS-LEN-FIELD.
           PERFORM 315-COMPUTE-FIELD-LENGTH THRU 315-EXIT.
           MOVE WS-LEN-RESULT TO WS-TGT-LEN.

           CALL "GBDRATIO" USING WS-SRC-CMP, DC-SRC-LEN(DC-IDX),
                                  MP-TARGET-CODE(MP-IDX2), WS-TGT-LEN,
                                  WS-RATIO-RESULT.
           IF TRACE-ON
              DISPLAY "GBDMAP SCORING " WS-SRC-CMP " VS "
                      MP-TARGET-CODE(MP-IDX2) " = " WS-RATIO-RESULT.
           IF WS-RATIO-RESULT > DC-BEST-SCORE(DC-IDX)
              MOVE WS-RATIO-RESULT TO DC-BEST-SCORE(DC-IDX)
              MOVE MP-TARGET-CODE(MP-IDX2) TO DC-BEST-TARGET(DC-IDX).
       320-EXIT.
           EXIT.

      ***** SCAN WS-LEN-FIELD (30 BYTES, SPACE-PADDED) RIGHT TO LEFT
      ***** AND KEEP THE LAST NON-SPACE POSITION AS THE TRUE LENGTH.
      ***** GBDRATIO NEEDS THE ACTUAL TEXT LENGTH, NOT THE FULL FIELD
      ***** WIDTH, OR ITS RATIO COMES OUT LOW ON SHORT CODES.
       315-COMPUTE-FIELD-LENGTH.
           MOVE ZERO TO WS-LEN-RESULT.
           PERFORM 317-SCAN-ONE-CHAR THRU 317-EXIT
               VARYING WS-SCAN-IDX FROM 1 BY 1 UNTIL WS-SCAN-IDX > 30.
       315-EXIT.
           EXIT.

       317-SCAN-ONE-CHAR.
           IF WS-LEN-FIELD(WS-SCAN-IDX:1) NOT = SPACE
              MOVE WS-SCAN-IDX TO WS-LEN-RESULT.
       317-EXIT.
           EXIT.

      ***** APPLY A DISTINCT CODE'S BEST MATCH TO EVERY ROW CARRYING
      ***** THAT CODE, PROVIDED THE SCORE CLEARED THRESHOLD.
       340-APPLY-FUZZY-MATCHES.
           IF NOT MAPPED-NONE IN MT-ENTRY(MT-IDX)
              GO TO 340-EXIT.

           PERFORM 345-FIND-DISTINCT-ENTRY THRU 345-EXIT
               VARYING DC-IDX FROM 1 BY 1
               UNTIL DC-IDX > WS-DISTINCT-COUNT
               OR DC-SOURCE-CODE(DC-IDX) =
                     SOURCE-CODE IN MT-ENTRY(MT-IDX).
           IF DC-IDX > WS-DISTINCT-COUNT
              GO TO 340-EXIT.

           IF DC-BEST-SCORE(DC-IDX) >= LK-FUZZY-THRESHOLD
              MOVE DC-BEST-TARGET(DC-IDX)
                   TO GBD-CAUSE IN MT-ENTRY(MT-IDX)
              SET MAPPED-FUZZY IN MT-ENTRY(MT-IDX) TO TRUE
              MOVE "Y" TO DC-RESOLVED-SW(DC-IDX)
              ADD 1 TO PC-ROWS-AFF.
       340-EXIT.
           EXIT.

       345-FIND-DISTINCT-ENTRY.
       345-EXIT.
           EXIT.

      ******************************************************************
      * 330 - THE CONFIGURATION FILE THIS RUN REPLACES ALLOWED AN "AI"
      * MAPPING SOURCE TYPE.  THIS SHOP HAS NO SUCH FACILITY AND NONE
      * IS PLANNED - THE SLOT IS LOGGED AS SKIPPED SO THE PROVENANCE
      * LOG MATCHES THE RECORD OF WHAT RAN, NOT JUST WHAT COULD HAVE.
      ******************************************************************
       330-SKIP-AI-SOURCE.
           MOVE "MAPPING_SOURCE_SKIPPED" TO PC-ACTION.
           MOVE "AI MAPPING SOURCE NOT IMPLEMENTED AT THIS SHOP"
                TO PC-DETAILS.
           MOVE ZERO TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       330-EXIT.
           EXIT.

      ******************************************************************
      * 400 - ONE REVWOUT ROW PER DISTINCT CODE STILL UNRESOLVED AFTER
      * BOTH PASSES.  RANK/SUGGESTED/CONFIDENCE GO OUT ZERO/BLANK EVERY
      * TIME - THE CODING DESK WORKS THESE COLD AND KEYS R-HUMAN-MAPPING
      * BY HAND, THE BEST FUZZY SCORE IS NOT GOOD ENOUGH TO PUBLISH.
      ******************************************************************
       400-WRITE-REVIEW-RECS.
           MOVE ZERO TO PC-ROWS-AFF.
           IF WS-DISTINCT-COUNT = ZERO
              GO TO 400-LOG.

           OPEN OUTPUT REVWOUT.
           PERFORM 410-WRITE-ONE-REVIEW-REC THRU 410-EXIT
               VARYING DC-IDX FROM 1 BY 1
               UNTIL DC-IDX > WS-DISTINCT-COUNT.
           CLOSE REVWOUT.

       400-LOG.
           MOVE "UNMAPPED_REVIEW" TO PC-ACTION.
           MOVE "DISTINCT UNMAPPED SOURCE CODES WRITTEN TO REVWOUT"
                TO PC-DETAILS.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       400-EXIT.
           EXIT.

       410-WRITE-ONE-REVIEW-REC.
           IF DC-IS-RESOLVED(DC-IDX)
              GO TO 410-EXIT.

           MOVE DC-SOURCE-CODE(DC-IDX) TO R-SOURCE-CODE.
           MOVE 0 TO R-RANK.
           MOVE SPACES TO R-SUGGESTED.
           MOVE 0 TO R-CONFIDENCE.
           MOVE SPACES TO R-HUMAN-MAPPING.
           WRITE REVWOUT-REC.
           ADD 1 TO PC-ROWS-AFF.
       410-EXIT.
           EXIT.

      ******************************************************************
      * 450 - FINAL TALLY FOR GBDHARM'S MAPPING-RATE COMPUTATION.
      ******************************************************************
       450-COUNT-MAPPED-UNMAPPED.
           MOVE ZERO TO LK-MAPPED-COUNT, LK-UNMAPPED-COUNT.
           PERFORM 460-COUNT-ONE-ROW THRU 460-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.
       450-EXIT.
           EXIT.

       460-COUNT-ONE-ROW.
           IF MAPPED-NONE IN MT-ENTRY(MT-IDX)
              ADD 1 TO LK-UNMAPPED-COUNT
           ELSE
              ADD 1 TO LK-MAPPED-COUNT.
       460-EXIT.
           EXIT.
