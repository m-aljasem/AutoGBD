       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GBDQUAL.
       AUTHOR. M. MAZUR.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 03/07/03.
       DATE-COMPILED. 03/07/03.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          QUALITY CHECKER FOR THE HARMONIZATION RUN.  CALLED BY
      *          GBDHARM'S 500-RUN-QUALITY AFTER MAPPING.  RUNS EVERY
      *          ENABLED CHECK AGAINST THE PASSED RECORD TABLE, BUILDS
      *          ONE QUALITY-ISSUE ROW PER FAILED CHECK, THEN ROLLS
      *          EVERYTHING UP INTO A SINGLE 0-100 QUALITY SCORE FOR
      *          THE END-OF-RUN REPORT.  CHECKS NEVER CHANGE THE DATA -
      *          THAT IS GBDCLEAN'S JOB, NOT OURS.
      *
      ******************************************************************
      *CHANGE LOG
      *   03/07/03  MM  ORIGINAL ROUTINE FOR THE HARMONIZATION REWRITE
      *                 (DC-11440) - NINE CHECKS PLUS THE SCORE FORMULA
      *   07/19/04  RLM CHECK_VALUE_RANGES WAS COMPARING EVENT-DATE'S
      *                 FULL CCYYMMDD INSTEAD OF JUST THE YEAR - FIXED
      *                 TO USE EVT-DATE-CCYY (DC-11790)
      *   01/11/08  TGD ADDED 050-VALIDATE-CHECK-LIST SO A BAD CHECK
      *                 CODE IN THE COMPILED TABLE DOES NOT BLOW UP THE
      *                 SUBSCRIPTED EVALUATE IN 300 (DC-12510)
      *   02/14/12  AK  950-COMPUTE-QUALITY-SCORE WAS MOVING THE 4-
      *                 DECIMAL WORKING FIGURE INTO LK-QUALITY-SCORE
      *                 WITH A BARE MOVE, WHICH TRUNCATES THE LAST
      *                 DIGIT INSTEAD OF ROUNDING IT - CHANGED TO
      *                 COMPUTE ... ROUNDED SO 87.46 REPORTS AS 87.5
      *                 LIKE THE CODING DESK EXPECTS (DC-12910)
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-J                    PIC 9(4) COMP.
           05  WS-K                    PIC 9(4) COMP.
           05  WS-CHECK-IDX            PIC 9(2) COMP.
           05  WS-ERROR-COUNT          PIC 9(4) COMP.
           05  WS-WARNING-COUNT        PIC 9(4) COMP.
           05  WS-MISSING-CELLS        PIC 9(7) COMP.
           05  WS-CHECK-CODE-DISP      PIC 9(2).
           05  WS-MISSING-COL-NAME     PIC X(24).

      ***** COMPILED-IN THRESHOLDS.  NONE OF THESE COME FROM A CONTROL
      ***** FILE AT THIS SHOP - THE CODING DESK CALLS DATA PROCESSING
      ***** WHEN A LIMIT NEEDS TO MOVE AND WE RECOMPILE.
       01  CHECK-THRESHOLDS.
           05  WS-AGE-MIN              PIC S999 COMP-3 VALUE 0.
           05  WS-AGE-MAX              PIC S999 COMP-3 VALUE 150.
           05  WS-MISSING-PCT          PIC V9999 COMP-3 VALUE 0.1000.
           05  WS-UNMAPPED-PCT         PIC V9999 COMP-3 VALUE 0.0500.
           05  WS-MAX-REASONABLE       PIC 9(7) COMP-3 VALUE 1000000.
           05  WS-YEAR-MIN             PIC 9(4) COMP-3 VALUE 1900.
           05  WS-YEAR-MAX             PIC 9(4) COMP-3 VALUE 2079.
           05  WS-ALLOW-DUPS-SW        PIC X(1) VALUE "N".
               88  ALLOW-DUPLICATES    VALUE "Y".

      ***** RATIO WORK FIELDS - COMPUTED TO 4 DECIMALS PER DC-11440'S
      ***** "COMPUTE AT 4 DECIMAL MINIMUM" RULE EVEN THOUGH THE REPORT
      ***** ONLY PRINTS THE PERCENT TO ONE.
       01  RATIO-WORK.
           05  WS-RATIO                PIC S9(3)V9999 COMP-3.
           05  WS-PCT-DISP             PIC ZZ9.9.

       01  WS-TRACE-SW                 PIC X(1) VALUE "N".
           88  TRACE-ON                VALUE "Y".

      ***** PROVENANCE CALL-OUT WORK FIELDS
       01  PROV-CALL-FIELDS.
           05  PC-FUNCTION             PIC X(1) VALUE "A".
           05  PC-STEP                 PIC X(10) VALUE "QUALITY".
           05  PC-ACTION               PIC X(24).
           05  PC-DETAILS              PIC X(60).
           05  PC-ROWS-AFF             PIC 9(7).

      ***** QUALITY SCORE WORK FIELDS - COMPUTED TO 4 DECIMALS, DISPLAY
      ***** FIELD ROUNDED TO 1 FOR THE REPORT AND FOR LK-QUALITY-SCORE.
       01  SCORE-WORK.
           05  WS-PENALIZED            PIC S999V9999 COMP-3.
           05  WS-COMPLETENESS         PIC S9V9999 COMP-3.
           05  WS-FINAL-SCORE          PIC S999V9999 COMP-3.
       01  WS-FINAL-SCORE-FLAT REDEFINES WS-FINAL-SCORE PIC X(4).

       LINKAGE SECTION.
       01  LK-MORT-TABLE.
           COPY MRTTBL.
       01  LK-ROW-COUNT                PIC 9(4) COMP.
       01  LK-ISSUE-TABLE.
           COPY QISTBL.
       01  LK-ISSUE-COUNT              PIC 9(2) COMP.
       01  LK-CHECK-COUNT              PIC 9(2) COMP.
       01  LK-CHECK-CONFIG.
           05  LK-CHECK-ENTRY OCCURS 9 TIMES.
               10  LK-CHECK-CODE       PIC 9(2) COMP.
               10  LK-CHECK-SW         PIC X(1).
                   88  CHECK-IS-ON     VALUE "Y".
       01  LK-QUALITY-SCORE            PIC 999V9.

       PROCEDURE DIVISION USING LK-MORT-TABLE, LK-ROW-COUNT,
                                 LK-ISSUE-TABLE, LK-ISSUE-COUNT,
                                 LK-CHECK-COUNT, LK-CHECK-CONFIG,
                                 LK-QUALITY-SCORE.
       000-MAIN.
           MOVE ZERO TO LK-ISSUE-COUNT.

           PERFORM 050-VALIDATE-CHECK-LIST THRU 050-EXIT
               VARYING WS-CHECK-IDX FROM 1 BY 1
               UNTIL WS-CHECK-IDX > LK-CHECK-COUNT.

           PERFORM 300-RUN-CHECKS THRU 300-EXIT
               VARYING WS-CHECK-IDX FROM 1 BY 1
               UNTIL WS-CHECK-IDX > LK-CHECK-COUNT.

           PERFORM 950-COMPUTE-QUALITY-SCORE THRU 950-EXIT.

           MOVE "QUALITY_CHECK_COMPLETE" TO PC-ACTION.
           MOVE "NINE CHECKS RUN, SCORE COMPUTED" TO PC-DETAILS.
           MOVE LK-ISSUE-COUNT TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
           GOBACK.

      ******************************************************************
      * 050 - A CHECK CODE OUTSIDE 1-9 IS SKIPPED AND LOGGED RATHER
      * THAN LEFT TO FALL INTO THE EVALUATE'S OTHER IN 300.
      ******************************************************************
       050-VALIDATE-CHECK-LIST.
           IF LK-CHECK-CODE(WS-CHECK-IDX) >= 1 AND
              LK-CHECK-CODE(WS-CHECK-IDX) <= 9
              GO TO 050-EXIT.

           MOVE LK-CHECK-CODE(WS-CHECK-IDX) TO WS-CHECK-CODE-DISP.
           MOVE "CHECK_SKIPPED" TO PC-ACTION.
           STRING "UNKNOWN CHECK CODE " WS-CHECK-CODE-DISP
               DELIMITED BY SIZE INTO PC-DETAILS.
           MOVE ZERO TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       050-EXIT.
           EXIT.

      ******************************************************************
      * 300 - DISPATCH EACH ENABLED CHECK CODE TO ITS PARAGRAPH.
      ******************************************************************
       300-RUN-CHECKS.
           IF LK-CHECK-CODE(WS-CHECK-IDX) < 1 OR
              LK-CHECK-CODE(WS-CHECK-IDX) > 9
              GO TO 300-EXIT.
           IF NOT CHECK-IS-ON(WS-CHECK-IDX)
              GO TO 300-EXIT.

           IF TRACE-ON
              DISPLAY "GBDQUAL RUNNING CHECK "
                      LK-CHECK-CODE(WS-CHECK-IDX).

           EVALUATE LK-CHECK-CODE(WS-CHECK-IDX)
               WHEN 1  PERFORM 100-CHECK-AGE-RANGE THRU 100-EXIT
               WHEN 2  PERFORM 200-CHECK-SEX-VALUES THRU 200-EXIT
               WHEN 3  PERFORM 300-CHECK-MISSING-VALUES THRU 300-CMV-EXIT
               WHEN 4  PERFORM 400-CHECK-UNMAPPED-CODES THRU 400-EXIT
               WHEN 5  PERFORM 500-CHECK-DEATH-COUNTS THRU 500-EXIT
               WHEN 6  PERFORM 600-CHECK-VALUE-RANGES THRU 600-EXIT
               WHEN 7  PERFORM 700-CHECK-DUPLICATES THRU 700-EXIT
               WHEN 8  PERFORM 800-CHECK-DATE-VALIDITY THRU 800-EXIT
               WHEN 9  PERFORM 900-CHECK-COMPLETENESS THRU 900-EXIT
           END-EVALUATE.
       300-EXIT.
           EXIT.

      ******************************************************************
      * 100 - AGE OUT OF 0-150.  MISSING (INVALID) AGES DO NOT COUNT -
      * THOSE ARE STD-AGES' PROBLEM, NOT A RANGE PROBLEM.
      ******************************************************************
       100-CHECK-AGE-RANGE.
           MOVE ZERO TO PC-ROWS-AFF.
           PERFORM 110-CHECK-ONE-AGE THRU 110-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF PC-ROWS-AFF > ZERO
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_age_range" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "WARNING" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE PC-ROWS-AFF TO Q-COUNT(LK-ISSUE-COUNT)
              MOVE "AGE OUTSIDE CONFIGURED RANGE" TO
                   Q-MESSAGE(LK-ISSUE-COUNT).
       100-EXIT.
           EXIT.

       110-CHECK-ONE-AGE.
           IF NOT AGE-IS-VALID IN MT-ENTRY(MT-IDX)
              GO TO 110-EXIT.
           IF AGE IN MT-ENTRY(MT-IDX) < WS-AGE-MIN OR
              AGE IN MT-ENTRY(MT-IDX) > WS-AGE-MAX
              ADD 1 TO PC-ROWS-AFF.
       110-EXIT.
           EXIT.

      ******************************************************************
      * 200 - SEX-CODE OUTSIDE MALE/FEMALE/UNKNOWN.  RUNS AFTER
      * CLEANING SO THIS ONLY FIRES WHEN NORMALIZE_SEX WAS DISABLED OR
      * LEFT AN ODD VALUE AS-IS.
      ******************************************************************
       200-CHECK-SEX-VALUES.
           MOVE ZERO TO PC-ROWS-AFF.
           PERFORM 210-CHECK-ONE-SEX THRU 210-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF PC-ROWS-AFF > ZERO
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_sex_values" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "WARNING" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE PC-ROWS-AFF TO Q-COUNT(LK-ISSUE-COUNT)
              MOVE "SEX-CODE NOT MALE, FEMALE OR UNKNOWN" TO
                   Q-MESSAGE(LK-ISSUE-COUNT).
       200-EXIT.
           EXIT.

       210-CHECK-ONE-SEX.
           IF SEX-CODE IN MT-ENTRY(MT-IDX) = "male   " OR
              SEX-CODE IN MT-ENTRY(MT-IDX) = "female " OR
              SEX-CODE IN MT-ENTRY(MT-IDX) = "unknown"
              GO TO 210-EXIT.
           ADD 1 TO PC-ROWS-AFF.
       210-EXIT.
           EXIT.

      ******************************************************************
      * 300 - MISSING-VALUE RATIO ON THE THREE TEXT COLUMNS THE MAPPING
      * DESK CARES MOST ABOUT.  ONE ISSUE ROW PER COLUMN THAT BREACHES
      * THE THRESHOLD.
      ******************************************************************
       300-CHECK-MISSING-VALUES.
           MOVE ZERO TO WS-J.
           PERFORM 310-COUNT-BLANK-SRC THRU 310-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.
           MOVE "source_code" TO WS-MISSING-COL-NAME.
           PERFORM 970-CHECK-MISSING-RATIO THRU 970-EXIT.

           MOVE ZERO TO WS-J.
           PERFORM 320-COUNT-BLANK-CAUSE THRU 320-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.
           MOVE "cause_desc" TO WS-MISSING-COL-NAME.
           PERFORM 970-CHECK-MISSING-RATIO THRU 970-EXIT.

           MOVE ZERO TO WS-J.
           PERFORM 330-COUNT-BLANK-SEX THRU 330-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.
           MOVE "sex_code" TO WS-MISSING-COL-NAME.
           PERFORM 970-CHECK-MISSING-RATIO THRU 970-EXIT.
       300-CMV-EXIT.
           EXIT.

       310-COUNT-BLANK-SRC.
           IF SOURCE-CODE IN MT-ENTRY(MT-IDX) = SPACES
              ADD 1 TO WS-J.
       310-EXIT.
           EXIT.

       320-COUNT-BLANK-CAUSE.
           IF CAUSE-DESC IN MT-ENTRY(MT-IDX) = SPACES
              ADD 1 TO WS-J.
       320-EXIT.
           EXIT.

       330-COUNT-BLANK-SEX.
           IF SEX-CODE IN MT-ENTRY(MT-IDX) = SPACES
              ADD 1 TO WS-J.
       330-EXIT.
           EXIT.

      ******************************************************************
      * 400 - UNMAPPED RATIO AGAINST THE CONFIGURED THRESHOLD.
      ******************************************************************
       400-CHECK-UNMAPPED-CODES.
           MOVE ZERO TO WS-K.
           PERFORM 410-COUNT-ONE-UNMAPPED THRU 410-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF LK-ROW-COUNT = ZERO
              GO TO 400-EXIT.
           COMPUTE WS-RATIO ROUNDED = WS-K / LK-ROW-COUNT.
           IF WS-RATIO > WS-UNMAPPED-PCT
              COMPUTE WS-PCT-DISP ROUNDED = WS-RATIO * 100
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_unmapped_codes" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "WARNING" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE WS-K TO Q-COUNT(LK-ISSUE-COUNT)
              STRING "UNMAPPED RATE " WS-PCT-DISP "% EXCEEDS THRESHOLD"
                  DELIMITED BY SIZE INTO Q-MESSAGE(LK-ISSUE-COUNT).
       400-EXIT.
           EXIT.

       410-COUNT-ONE-UNMAPPED.
           IF MAPPED-NONE IN MT-ENTRY(MT-IDX)
              ADD 1 TO WS-K.
       410-EXIT.
           EXIT.

      ******************************************************************
      * 500 - NEGATIVE DEATHS IS AN ERROR.  OVER-LARGE DEATHS IS ONLY A
      * WARNING - IT MIGHT BE REAL, JUST UNUSUAL.
      ******************************************************************
       500-CHECK-DEATH-COUNTS.
           MOVE ZERO TO WS-J, WS-K.
           PERFORM 510-CHECK-ONE-DEATH THRU 510-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF WS-J > ZERO
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_death_count_validity" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "ERROR" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE WS-J TO Q-COUNT(LK-ISSUE-COUNT)
              MOVE "NEGATIVE DEATH COUNT" TO Q-MESSAGE(LK-ISSUE-COUNT).

           IF WS-K > ZERO
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_death_count_validity" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "WARNING" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE WS-K TO Q-COUNT(LK-ISSUE-COUNT)
              MOVE "DEATH COUNT EXCEEDS MAX REASONABLE" TO
                   Q-MESSAGE(LK-ISSUE-COUNT).
       500-EXIT.
           EXIT.

       510-CHECK-ONE-DEATH.
           IF DEATHS IN MT-ENTRY(MT-IDX) < ZERO
              ADD 1 TO WS-J
           ELSE
              IF DEATHS IN MT-ENTRY(MT-IDX) > WS-MAX-REASONABLE
                 ADD 1 TO WS-K.
       510-EXIT.
           EXIT.

      ******************************************************************
      * 600 - GENERIC RANGE CHECK.  THIS RUN'S COMPILED TARGET IS THE
      * EVENT-DATE YEAR - A YEAR OUTSIDE 1900-2079 MEANS THE EXTRACT
      * CARRIED A BAD CENTURY DIGIT AND SHOULD BE LOOKED AT EVEN WHEN
      * STANDARDIZE_DATES ALREADY ZEROED THE FIELD OUT.
      ******************************************************************
       600-CHECK-VALUE-RANGES.
           MOVE ZERO TO WS-J.
           PERFORM 610-CHECK-ONE-YEAR THRU 610-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF WS-J > ZERO
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_value_ranges" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "WARNING" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE WS-J TO Q-COUNT(LK-ISSUE-COUNT)
              MOVE "EVENT-DATE YEAR OUTSIDE 1900-2079" TO
                   Q-MESSAGE(LK-ISSUE-COUNT).
       600-EXIT.
           EXIT.

       610-CHECK-ONE-YEAR.
           IF EVENT-DATE IN MT-ENTRY(MT-IDX) = ZERO
              GO TO 610-EXIT.
           IF EVT-DATE-CCYY IN MT-ENTRY(MT-IDX) < WS-YEAR-MIN OR
              EVT-DATE-CCYY IN MT-ENTRY(MT-IDX) > WS-YEAR-MAX
              ADD 1 TO WS-J.
       610-EXIT.
           EXIT.

      ******************************************************************
      * 700 - SAME FULL-RECORD KEY AS GBDCLEAN'S REMOVE_DUPLICATES, BUT
      * HERE WE ONLY COUNT - NOTHING IS MARKED OR DROPPED.
      ******************************************************************
       700-CHECK-DUPLICATES.
           IF ALLOW-DUPLICATES
              GO TO 700-EXIT.

           MOVE ZERO TO WS-J.
           PERFORM 710-CHECK-ONE-ROW THRU 710-EXIT
               VARYING MT-IDX FROM 2 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF WS-J > ZERO
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_duplicates" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "WARNING" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE WS-J TO Q-COUNT(LK-ISSUE-COUNT)
              MOVE "DUPLICATE ROWS FOUND ON FULL RECORD KEY" TO
                   Q-MESSAGE(LK-ISSUE-COUNT).
       700-EXIT.
           EXIT.

       710-CHECK-ONE-ROW.
           PERFORM 720-COMPARE-TO-EARLIER THRU 720-EXIT
               VARYING WS-K FROM 1 BY 1 UNTIL WS-K >= MT-IDX.
       710-EXIT.
           EXIT.

       720-COMPARE-TO-EARLIER.
           IF SOURCE-CODE IN MT-ENTRY(WS-K) =
                 SOURCE-CODE IN MT-ENTRY(MT-IDX)
              AND CAUSE-DESC IN MT-ENTRY(WS-K) =
                 CAUSE-DESC IN MT-ENTRY(MT-IDX)
              AND SEX-CODE IN MT-ENTRY(WS-K) =
                 SEX-CODE IN MT-ENTRY(MT-IDX)
              AND AGE IN MT-ENTRY(WS-K) = AGE IN MT-ENTRY(MT-IDX)
              AND DEATHS IN MT-ENTRY(WS-K) = DEATHS IN MT-ENTRY(MT-IDX)
              AND EVENT-DATE IN MT-ENTRY(WS-K) =
                 EVENT-DATE IN MT-ENTRY(MT-IDX)
              ADD 1 TO WS-J
              MOVE MT-IDX TO WS-K.
       720-EXIT.
           EXIT.

      ******************************************************************
      * 800 - EVENT-DATE OF ZERO MEANS STANDARDIZE_DATES COULD NOT
      * PARSE IT (OR IT CAME IN BLANK TO BEGIN WITH).
      ******************************************************************
       800-CHECK-DATE-VALIDITY.
           MOVE ZERO TO WS-J.
           PERFORM 810-CHECK-ONE-DATE THRU 810-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF WS-J > ZERO
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_date_validity" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "WARNING" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE WS-J TO Q-COUNT(LK-ISSUE-COUNT)
              MOVE "UNPARSEABLE EVENT-DATE" TO Q-MESSAGE(LK-ISSUE-COUNT).
       800-EXIT.
           EXIT.

       810-CHECK-ONE-DATE.
           IF EVENT-DATE IN MT-ENTRY(MT-IDX) = ZERO
              ADD 1 TO WS-J.
       810-EXIT.
           EXIT.

      ******************************************************************
      * 900 - WITH A FIXED RECORD LAYOUT THIS NEVER ACTUALLY FINDS A
      * MISSING COLUMN - IT IS HERE FOR PARITY WITH THE CONFIGURABLE
      * CHECK LIST AND IN CASE A FUTURE MORTREC REVISION DROPS ONE OF
      * THE SEVEN FIELDS THE SCORE FORMULA RELIES ON.
      ******************************************************************
       900-CHECK-COMPLETENESS.
           CONTINUE.
       900-EXIT.
           EXIT.

      ******************************************************************
      * 950 - PENALIZED SCORE LESS 10 PER ERROR, 2 PER WARNING, BLENDED
      * 70/30 WITH A CELL-LEVEL COMPLETENESS RATIO.  EMPTY TABLE SCORES
      * ZERO OUTRIGHT.
      ******************************************************************
       950-COMPUTE-QUALITY-SCORE.
           IF LK-ROW-COUNT = ZERO
              MOVE ZERO TO LK-QUALITY-SCORE
              GO TO 950-EXIT.

           MOVE ZERO TO WS-ERROR-COUNT, WS-WARNING-COUNT.
           PERFORM 955-TALLY-ONE-ISSUE THRU 955-EXIT
               VARYING QI-IDX FROM 1 BY 1
               UNTIL QI-IDX > LK-ISSUE-COUNT.

           COMPUTE WS-PENALIZED ROUNDED =
               100 - (10 * WS-ERROR-COUNT) - (2 * WS-WARNING-COUNT).

           MOVE ZERO TO WS-MISSING-CELLS.
           PERFORM 958-COUNT-ONE-ROW-CELLS THRU 958-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           COMPUTE WS-COMPLETENESS ROUNDED =
               1 - (WS-MISSING-CELLS / (LK-ROW-COUNT * 7)).

           COMPUTE WS-FINAL-SCORE ROUNDED =
               (WS-PENALIZED * 0.7) + (WS-COMPLETENESS * 100 * 0.3).

           IF WS-FINAL-SCORE < ZERO
              MOVE ZERO TO WS-FINAL-SCORE.
           IF WS-FINAL-SCORE > 100
              MOVE 100 TO WS-FINAL-SCORE.

           COMPUTE LK-QUALITY-SCORE ROUNDED = WS-FINAL-SCORE.
       950-EXIT.
           EXIT.

       955-TALLY-ONE-ISSUE.
           IF Q-IS-ERROR(QI-IDX)
              ADD 1 TO WS-ERROR-COUNT
           ELSE
              ADD 1 TO WS-WARNING-COUNT.
       955-EXIT.
           EXIT.

      ***** ONE ROW'S CONTRIBUTION TO THE MISSING-CELL COUNT OVER THE
      ***** SEVEN FIELDS THE SCORE FORMULA CONSIDERS.
       958-COUNT-ONE-ROW-CELLS.
           IF SOURCE-CODE IN MT-ENTRY(MT-IDX) = SPACES
              ADD 1 TO WS-MISSING-CELLS.
           IF CAUSE-DESC IN MT-ENTRY(MT-IDX) = SPACES
              ADD 1 TO WS-MISSING-CELLS.
           IF SEX-CODE IN MT-ENTRY(MT-IDX) = SPACES
              ADD 1 TO WS-MISSING-CELLS.
           IF NOT AGE-IS-VALID IN MT-ENTRY(MT-IDX)
              ADD 1 TO WS-MISSING-CELLS.
           IF DEATHS IN MT-ENTRY(MT-IDX) < ZERO
              ADD 1 TO WS-MISSING-CELLS.
           IF EVENT-DATE IN MT-ENTRY(MT-IDX) = ZERO
              ADD 1 TO WS-MISSING-CELLS.
           IF MAPPED-NONE IN MT-ENTRY(MT-IDX)
              ADD 1 TO WS-MISSING-CELLS.
       958-EXIT.
           EXIT.

      ******************************************************************
      * 960 - BUMP THE ISSUE TABLE SUBSCRIPT, GUARDING THE 20-ROW CAP.
      ******************************************************************
       960-ADD-ISSUE.
           IF LK-ISSUE-COUNT >= 20
              GO TO 960-EXIT.
           ADD 1 TO LK-ISSUE-COUNT.
       960-EXIT.
           EXIT.

      ******************************************************************
      * 970 - SHARED RATIO TEST FOR THE THREE MISSING-VALUE COLUMNS IN
      * CHECK 300.  WS-J COMES IN AS THE BLANK COUNT AND
      * WS-MISSING-COL-NAME AS THE COLUMN LABEL FOR THE MESSAGE TEXT.
      ******************************************************************
       970-CHECK-MISSING-RATIO.
           IF LK-ROW-COUNT = ZERO
              GO TO 970-EXIT.
           COMPUTE WS-RATIO ROUNDED = WS-J / LK-ROW-COUNT.
           IF WS-RATIO > WS-MISSING-PCT
              COMPUTE WS-PCT-DISP ROUNDED = WS-RATIO * 100
              PERFORM 960-ADD-ISSUE THRU 960-EXIT
              MOVE "check_missing_values" TO Q-CHECK(LK-ISSUE-COUNT)
              MOVE "WARNING" TO Q-SEVERITY(LK-ISSUE-COUNT)
              MOVE WS-J TO Q-COUNT(LK-ISSUE-COUNT)
              STRING "MISSING " WS-MISSING-COL-NAME " " WS-PCT-DISP
                  "% EXCEEDS THRESHOLD" DELIMITED BY SIZE
                  INTO Q-MESSAGE(LK-ISSUE-COUNT).
       970-EXIT.
           EXIT.
