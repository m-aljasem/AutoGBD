      ******************************************************************
      * COPYBOOK ABENDREC
      * SHOP-STANDARD DIAGNOSTIC DUMP LINE.  EVERY BATCH PROGRAM MOVES
      * ITS CURRENT PARAGRAPH NAME INTO PARA-NAME AS IT RUNS SO THAT IF
      * 1000-ABEND-RTN FIRES, SYSOUT SHOWS WHERE WE WERE.  ORIGINALLY
      * WRITTEN FOR THE PATIENT BILLING SUITE; CARRIED OVER AS-IS FOR
      * THE HARMONIZATION RUN SINCE EVERY JOB STEP IN THE SHOP USES IT.
      ******************************************************************
      * CHANGE LOG
      *   01/23/88  JS  ORIGINAL MEMBER
      *   08/14/92  AK  EXPECTED-VAL/ACTUAL-VAL WIDENED TO X(10) SO
      *                 SQLCODE AND RECORD COUNTS BOTH FIT UNCONVERTED
      ******************************************************************
      01  ABEND-REC.
          05  PARA-NAME               PIC X(24).
          05  FILLER                  PIC X(1) VALUE SPACE.
          05  ABEND-REASON            PIC X(40).
          05  FILLER                  PIC X(1) VALUE SPACE.
          05  EXPECTED-VAL            PIC X(10).
          05  FILLER                  PIC X(1) VALUE SPACE.
          05  ACTUAL-VAL              PIC X(10).
          05  FILLER                  PIC X(13) VALUE SPACES.
