       IDENTIFICATION DIVISION.
       PROGRAM-ID.  GBDCLEAN.
       AUTHOR. M. MAZUR.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 03/03/03.
       DATE-COMPILED. 03/03/03.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          CLEANING ENGINE FOR THE HARMONIZATION RUN.  CALLED ONCE
      *          BY GBDHARM'S 300-RUN-CLEANING AGAINST THE FULL MORTALITY
      *          TABLE (MRTTBL SHAPE).  RUNS THE EIGHT CODING-DESK RULES
      *          IN FIXED ORDER, ONE RULE AT A TIME, OVER WHATEVER ROWS
      *          ARE STILL IN THE TABLE WHEN THAT RULE STARTS.  RULES
      *          THAT DROP ROWS MARK THEM AND THE TABLE IS COMPACTED
      *          BEFORE THE NEXT RULE RUNS, SO A LATER RULE NEVER SEES A
      *          GAP.  EACH RULE LOGS ITS OWN PROVENANCE ENTRY THROUGH
      *          GBDPROV BEFORE RETURNING TO 300-APPLY-CLEANING-RULES.
      *
      *          RULE ENABLE/DISABLE AND ORDER ARE NOT OPERATOR
      *          CONFIGURABLE - THEY ARE THE EIGHT LK-RULE-SW SWITCHES
      *          GBDHARM BUILDS FROM ITS OWN COMPILED DEFAULTS (SEE
      *          GBDHARM WORKING-STORAGE WS-CLEAN-RULE-CONFIG).  RAISE A
      *          CHANGE REQUEST AGAINST DC-11440 IF THE CODING DESK
      *          WANTS A NINTH RULE OR A DIFFERENT FIRING ORDER.
      *
      ******************************************************************
      *CHANGE LOG
      *   03/03/03  MM  ORIGINAL ROUTINE FOR THE HARMONIZATION REWRITE
      *                 (DC-11440) - EIGHT RULES, FIXED FIRING ORDER
      *   08/11/04  RLM REMOVE-OUTLIERS NOW USES LINEAR-INTERPOLATION
      *                 PERCENTILES INSTEAD OF NEAREST-RANK - BROUGHT
      *                 IN LINE WITH THE STATISTICS DESK'S OWN WORKSHEET
      *                 (DC-11850)
      *   06/02/09  TGD ADDED 900-RULE-ERROR-RTN AND THE LK-ABORT-SW
      *                 OUTPUT PARM SO A TABLE-OVERFLOW DURING CLEANING
      *                 DOES NOT SILENTLY TRUNCATE THE RUN (DC-13190)
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-J                    PIC 9(4) COMP.
           05  WS-RULE-IDX             PIC 9(2) COMP.
           05  WS-ROWS-AFFECTED        PIC 9(7) COMP.
           05  WS-KEEP-COUNT           PIC 9(4) COMP.
           05  WS-RULE-CODE-DISP       PIC 9(2).

      ***** ONE DELETE FLAG PER TABLE ROW.  A DELETING RULE SETS THE
      ***** FLAG RATHER THAN CLOSE THE GAP ITSELF; 060-COMPACT-TABLE
      ***** DOES THE ACTUAL SLIDE-DOWN ONCE THE RULE IS FINISHED
      ***** MARKING.
       01  WS-DEL-FLAGS.
           05  WS-DEL-FLAG             PIC X(1) OCCURS 2000 TIMES.

      ***** RULE 2 - AGE RANGE DEFAULTS.  CHANGE AND RECOMPILE IF THE
      ***** STATISTICS DESK EVER WANTS A DIFFERENT WINDOW.
       01  AGE-RANGE-CONFIG.
           05  WS-AGE-MIN              PIC S9(3) VALUE 0.
           05  WS-AGE-MAX              PIC S9(3) VALUE 150.
           05  WS-REMOVE-INVALID-AGE   PIC X(1) VALUE "N".
               88  REMOVE-INVALID-AGE  VALUE "Y".

      ***** RULE 4 - MISSING VALUE STRATEGY.  "K"=KEEP (DEFAULT, NO-OP)
      ***** "D"=DROP  "F"=FILL (FILL VALUE IS SPACES/ZERO BY FIELD TYPE)
       01  MISSING-VALUE-CONFIG.
           05  WS-MISSING-STRATEGY     PIC X(1) VALUE "K".
               88  STRATEGY-KEEP       VALUE "K".
               88  STRATEGY-DROP       VALUE "D".
               88  STRATEGY-FILL       VALUE "F".

      ***** RULE 6 - OUTLIER WORK AREA.  DEATHS IS THE ONLY CONTINUOUS
      ***** NUMERIC FIELD ON THE STRATUM RECORD THAT MAKES SENSE TO
      ***** SCREEN FOR OUTLIERS; AGE IS RANGE-EDITED SEPARATELY BY RULE
      ***** 2 ABOVE.
       01  OUTLIER-WORK.
           05  WS-SORT-ARRAY           PIC S9(7) COMP OCCURS 2000 TIMES.
           05  WS-VALID-COUNT          PIC 9(4) COMP.
           05  WS-SWAP-VAL             PIC S9(7) COMP.
           05  WS-Q1-VAL               PIC S9(7)V999 COMP-3.
           05  WS-Q3-VAL               PIC S9(7)V999 COMP-3.
           05  WS-IQR-VAL              PIC S9(7)V999 COMP-3.
           05  WS-LOW-FENCE            PIC S9(7)V999 COMP-3.
           05  WS-HIGH-FENCE           PIC S9(7)V999 COMP-3.
           05  WS-PCT-POS              PIC S9(5)V999 COMP-3.
           05  WS-PCT-POS-INT          PIC S9(5) COMP.
           05  WS-PCT-POS-FRAC         PIC S9(3)V999 COMP-3.
      ***** ALTERNATE BYTE VIEW OF THE SORTED DEATHS ARRAY - USED ONLY
      ***** FOR A SYSOUT DUMP WHEN WS-TRACE-SW IS ON
       01  WS-SORT-ARRAY-BYTES REDEFINES WS-SORT-ARRAY PIC X(8000).

      ***** RULE 7 - DATE BREAKDOWN WORK AREA.
       01  DATE-EDIT-WORK.
           05  WS-DATE-WORK            PIC 9(8).
           05  WS-DATE-BKDOWN REDEFINES WS-DATE-WORK.
               10  WS-DATE-CCYY        PIC 9(4).
               10  WS-DATE-MM          PIC 9(2).
               10  WS-DATE-DD          PIC 9(2).
           05  WS-DATE-OK              PIC X(1).
               88  DATE-IS-OK          VALUE "Y".

       01  WS-TRACE-SW                 PIC X(1) VALUE "N".
           88  TRACE-ON                VALUE "Y".

      ***** PROVENANCE CALL-OUT WORK FIELDS
       01  PROV-CALL-FIELDS.
           05  PC-FUNCTION             PIC X(1) VALUE "A".
           05  PC-STEP                 PIC X(10) VALUE "CLEANING".
           05  PC-ACTION               PIC X(24).
           05  PC-DETAILS              PIC X(60).
           05  PC-ROWS-AFF             PIC 9(7).

       LINKAGE SECTION.
       01  LK-MORT-TABLE.
           COPY MRTTBL.
       01  LK-ROW-COUNT                PIC 9(4) COMP.
       01  LK-RULE-COUNT                PIC 9(2) COMP.
       01  LK-RULE-CONFIG.
           05  LK-RULE-ENTRY OCCURS 8 TIMES.
               10  LK-RULE-CODE         PIC 9(2) COMP.
               10  LK-RULE-SW           PIC X(1).
                   88  RULE-IS-ON       VALUE "Y".
       01  LK-ABORT-SW                  PIC X(1).
           88  LK-ABORT-THE-RUN         VALUE "Y".

       PROCEDURE DIVISION USING LK-MORT-TABLE, LK-ROW-COUNT,
                                 LK-RULE-COUNT, LK-RULE-CONFIG,
                                 LK-ABORT-SW.
       000-MAIN.
           MOVE "N" TO LK-ABORT-SW.
           PERFORM 050-VALIDATE-RULE-LIST THRU 050-EXIT
               VARYING WS-RULE-IDX FROM 1 BY 1
               UNTIL WS-RULE-IDX > LK-RULE-COUNT.
           IF LK-ABORT-THE-RUN
              GOBACK.

           PERFORM 300-APPLY-CLEANING-RULES THRU 300-EXIT
               VARYING WS-RULE-IDX FROM 1 BY 1
               UNTIL WS-RULE-IDX > LK-RULE-COUNT
               OR LK-ABORT-THE-RUN.
           GOBACK.

      ******************************************************************
      * 050 - ONE PASS OVER THE RULE LIST CHECKING FOR CODES OUTSIDE
      * THE EIGHT KNOWN RULES.  AN UNKNOWN CODE IS LOGGED AND LEFT
      * ALONE - 300-APPLY-CLEANING-RULES SKIPS IT ON THE EXECUTION PASS
      * THE SAME WAY.
      ******************************************************************
       050-VALIDATE-RULE-LIST.
           IF LK-RULE-CODE(WS-RULE-IDX) < 1 OR
              LK-RULE-CODE(WS-RULE-IDX) > 8
              MOVE "RULE_SKIPPED" TO PC-ACTION
              MOVE SPACES TO PC-DETAILS
              MOVE LK-RULE-CODE(WS-RULE-IDX) TO WS-RULE-CODE-DISP
              STRING "UNKNOWN RULE CODE " DELIMITED BY SIZE
                     WS-RULE-CODE-DISP DELIMITED BY SIZE
                     INTO PC-DETAILS
              END-STRING
              MOVE ZERO TO PC-ROWS-AFF
              CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                    PC-DETAILS, PC-ROWS-AFF.
       050-EXIT.
           EXIT.

      ******************************************************************
      * 300 - DRIVES THE EIGHT RULES IN FIRING ORDER.  LK-ROW-COUNT IS
      * UPDATED IN PLACE BY ANY RULE THAT COMPACTS THE TABLE.
      ******************************************************************
       300-APPLY-CLEANING-RULES.
           IF LK-RULE-CODE(WS-RULE-IDX) < 1 OR
              LK-RULE-CODE(WS-RULE-IDX) > 8
              GO TO 300-EXIT.
           IF NOT RULE-IS-ON(WS-RULE-IDX)
              GO TO 300-EXIT.

           IF LK-ROW-COUNT > 2000
              MOVE "Y" TO LK-ABORT-SW
              PERFORM 900-RULE-ERROR-RTN THRU 900-EXIT
              GO TO 300-EXIT.

           IF TRACE-ON
              DISPLAY "GBDCLEAN FIRING RULE " LK-RULE-CODE(WS-RULE-IDX)
                      " ROW-COUNT=" LK-ROW-COUNT.

           EVALUATE LK-RULE-CODE(WS-RULE-IDX)
               WHEN 1  PERFORM 100-RULE-NORM-SEX      THRU 100-EXIT
               WHEN 2  PERFORM 200-RULE-STD-AGES       THRU 200-EXIT
               WHEN 3  PERFORM 300-RULE-REMOVE-DUPS    THRU 300-RD-EXIT
               WHEN 4  PERFORM 400-RULE-HANDLE-MISSING THRU 400-EXIT
               WHEN 5  PERFORM 500-RULE-NORM-TEXT      THRU 500-EXIT
               WHEN 6  PERFORM 600-RULE-REMOVE-OUTLIERS THRU 600-EXIT
               WHEN 7  PERFORM 700-RULE-STD-DATES      THRU 700-EXIT
               WHEN 8  PERFORM 800-RULE-NORM-COLNAMES  THRU 800-EXIT
           END-EVALUATE.
       300-EXIT.
           EXIT.

      ******************************************************************
      * RULE 1 - NORMALIZE_SEX
      ******************************************************************
       100-RULE-NORM-SEX.
           PERFORM 110-NORM-ONE-SEX THRU 110-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           MOVE "NORMALIZE_SEX" TO PC-ACTION.
           MOVE "LOWERED SEX-CODE, MAPPED TO MALE/FEMALE/UNKNOWN"
                TO PC-DETAILS.
           MOVE LK-ROW-COUNT TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       100-EXIT.
           EXIT.

       110-NORM-ONE-SEX.
           INSPECT SEX-CODE IN MT-ENTRY(MT-IDX)
               CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                       TO "abcdefghijklmnopqrstuvwxyz".
           EVALUATE SEX-CODE IN MT-ENTRY(MT-IDX)
               WHEN "m"        MOVE "male"    TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN "male"     MOVE "male"    TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN "1"        MOVE "male"    TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN "f"        MOVE "female"  TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN "female"   MOVE "female"  TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN "2"        MOVE "female"  TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN "0"        MOVE "unknown" TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN "u"        MOVE "unknown" TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN "unknown"  MOVE "unknown" TO SEX-CODE IN
                                                  MT-ENTRY(MT-IDX)
               WHEN OTHER
                   CONTINUE
           END-EVALUATE.
       110-EXIT.
           EXIT.

      ******************************************************************
      * RULE 2 - STANDARDIZE_AGES
      ******************************************************************
       200-RULE-STD-AGES.
           MOVE ZERO TO WS-ROWS-AFFECTED.
           PERFORM 210-STD-ONE-AGE THRU 210-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF REMOVE-INVALID-AGE
              PERFORM 060-COMPACT-TABLE THRU 060-EXIT.

           MOVE "STANDARDIZE_AGES" TO PC-ACTION.
           MOVE "AGE NOT NUMERIC OR OUTSIDE 000-150 SET TO MISSING"
                TO PC-DETAILS.
           MOVE WS-ROWS-AFFECTED TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       200-EXIT.
           EXIT.

       210-STD-ONE-AGE.
           MOVE "N" TO WS-DEL-FLAG(MT-IDX).
           IF AGE IN MT-ENTRY(MT-IDX) NOT NUMERIC
              MOVE "N" TO AGE-VALID IN MT-ENTRY(MT-IDX)
              MOVE ZERO TO AGE IN MT-ENTRY(MT-IDX)
              ADD 1 TO WS-ROWS-AFFECTED
              GO TO 210-EXIT.

           IF AGE-IS-VALID IN MT-ENTRY(MT-IDX) AND
              (AGE IN MT-ENTRY(MT-IDX) < WS-AGE-MIN OR
               AGE IN MT-ENTRY(MT-IDX) > WS-AGE-MAX)
              ADD 1 TO WS-ROWS-AFFECTED
              IF REMOVE-INVALID-AGE
                 MOVE "Y" TO WS-DEL-FLAG(MT-IDX)
              ELSE
                 MOVE "N" TO AGE-VALID IN MT-ENTRY(MT-IDX)
                 MOVE ZERO TO AGE IN MT-ENTRY(MT-IDX)
              END-IF.
       210-EXIT.
           EXIT.

      ******************************************************************
      * RULE 3 - REMOVE_DUPLICATES.  KEY IS THE FULL DATA PORTION OF THE
      * RECORD (DEFAULT "ALL FIELDS" PER DC-11440 SIGN-OFF).  FIRST
      * OCCURRENCE OF A KEY IS KEPT, LATER ONES ARE MARKED AND DROPPED.
      ******************************************************************
       300-RULE-REMOVE-DUPS.
           MOVE ZERO TO WS-ROWS-AFFECTED.
           PERFORM 310-CHECK-ONE-FOR-DUP THRU 310-EXIT
               VARYING MT-IDX FROM 2 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           PERFORM 060-COMPACT-TABLE THRU 060-EXIT.

           MOVE "REMOVE_DUPLICATES" TO PC-ACTION.
           MOVE "DROPPED REPEAT OCCURRENCES OF A KEY, KEPT THE FIRST"
                TO PC-DETAILS.
           MOVE WS-ROWS-AFFECTED TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       300-RD-EXIT.
           EXIT.

       310-CHECK-ONE-FOR-DUP.
           MOVE "N" TO WS-DEL-FLAG(MT-IDX).
           PERFORM 320-COMPARE-TO-EARLIER THRU 320-EXIT
               VARYING WS-J FROM 1 BY 1
               UNTIL WS-J >= MT-IDX
               OR WS-DEL-FLAG(MT-IDX) = "Y".
       310-EXIT.
           EXIT.

       320-COMPARE-TO-EARLIER.
           IF WS-DEL-FLAG(WS-J) = "Y"
              GO TO 320-EXIT.
           IF SOURCE-CODE IN MT-ENTRY(MT-IDX) =
                 SOURCE-CODE IN MT-ENTRY(WS-J)
              AND CAUSE-DESC IN MT-ENTRY(MT-IDX) =
                 CAUSE-DESC IN MT-ENTRY(WS-J)
              AND SEX-CODE IN MT-ENTRY(MT-IDX) =
                 SEX-CODE IN MT-ENTRY(WS-J)
              AND AGE IN MT-ENTRY(MT-IDX) =
                 AGE IN MT-ENTRY(WS-J)
              AND DEATHS IN MT-ENTRY(MT-IDX) =
                 DEATHS IN MT-ENTRY(WS-J)
              AND EVENT-DATE IN MT-ENTRY(MT-IDX) =
                 EVENT-DATE IN MT-ENTRY(WS-J)
              MOVE "Y" TO WS-DEL-FLAG(MT-IDX)
              ADD 1 TO WS-ROWS-AFFECTED.
       320-EXIT.
           EXIT.

      ******************************************************************
      * RULE 4 - HANDLE_MISSING_VALUES.  DEFAULT STRATEGY IS "KEEP",
      * A NO-OP.  "DROP" AND "FILL" ARE HERE FOR THE DAY THE CODING DESK
      * ASKS FOR THEM - CHANGE WS-MISSING-STRATEGY AND RECOMPILE.
      ******************************************************************
       400-RULE-HANDLE-MISSING.
           MOVE ZERO TO WS-ROWS-AFFECTED.
           IF STRATEGY-KEEP
              GO TO 400-LOG.

           PERFORM 410-HANDLE-ONE-MISSING THRU 410-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF STRATEGY-DROP
              PERFORM 060-COMPACT-TABLE THRU 060-EXIT.

       400-LOG.
           MOVE "HANDLE_MISSING_VALUES" TO PC-ACTION.
           MOVE "MISSING-VALUE STRATEGY APPLIED TO SOURCE/DESC/SEX"
                TO PC-DETAILS.
           MOVE WS-ROWS-AFFECTED TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       400-EXIT.
           EXIT.

       410-HANDLE-ONE-MISSING.
           MOVE "N" TO WS-DEL-FLAG(MT-IDX).
           IF SOURCE-CODE IN MT-ENTRY(MT-IDX) = SPACES OR
              CAUSE-DESC IN MT-ENTRY(MT-IDX) = SPACES OR
              SEX-CODE IN MT-ENTRY(MT-IDX) = SPACES
              ADD 1 TO WS-ROWS-AFFECTED
              IF STRATEGY-DROP
                 MOVE "Y" TO WS-DEL-FLAG(MT-IDX)
              ELSE
                 IF SOURCE-CODE IN MT-ENTRY(MT-IDX) = SPACES
                    MOVE "UNKNOWN " TO SOURCE-CODE IN MT-ENTRY(MT-IDX)
                 END-IF
                 IF CAUSE-DESC IN MT-ENTRY(MT-IDX) = SPACES
                    MOVE "UNKNOWN" TO CAUSE-DESC IN MT-ENTRY(MT-IDX)
                 END-IF
                 IF SEX-CODE IN MT-ENTRY(MT-IDX) = SPACES
                    MOVE "unknown" TO SEX-CODE IN MT-ENTRY(MT-IDX)
                 END-IF
              END-IF.
       410-EXIT.
           EXIT.

      ******************************************************************
      * RULE 5 - NORMALIZE_TEXT (CAUSE-DESC)
      ******************************************************************
       500-RULE-NORM-TEXT.
           PERFORM 510-NORM-ONE-TEXT THRU 510-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           MOVE "NORMALIZE_TEXT" TO PC-ACTION.
           MOVE "LOWERED CAUSE-DESC FOR CONSISTENT FUZZY MATCHING"
                TO PC-DETAILS.
           MOVE LK-ROW-COUNT TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       500-EXIT.
           EXIT.

       510-NORM-ONE-TEXT.
           INSPECT CAUSE-DESC IN MT-ENTRY(MT-IDX)
               CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
                       TO "abcdefghijklmnopqrstuvwxyz".
       510-EXIT.
           EXIT.

      ******************************************************************
      * RULE 6 - REMOVE_OUTLIERS ON DEATHS, 1.5 X IQR FENCES, QUARTILES
      * BY LINEAR INTERPOLATION (DC-11850).
      ******************************************************************
       600-RULE-REMOVE-OUTLIERS.
           MOVE ZERO TO WS-ROWS-AFFECTED, WS-VALID-COUNT.
           PERFORM 605-LOAD-SORT-ARRAY THRU 605-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           IF WS-VALID-COUNT < 4
              GO TO 600-LOG.

           PERFORM 620-SORT-DEATHS-ARRAY THRU 620-EXIT.

           PERFORM 610-COMPUTE-QUARTILES THRU 610-EXIT.

           COMPUTE WS-IQR-VAL = WS-Q3-VAL - WS-Q1-VAL.
           COMPUTE WS-LOW-FENCE  = WS-Q1-VAL - (1.5 * WS-IQR-VAL).
           COMPUTE WS-HIGH-FENCE = WS-Q3-VAL + (1.5 * WS-IQR-VAL).

           PERFORM 630-FLAG-ONE-OUTLIER THRU 630-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           PERFORM 060-COMPACT-TABLE THRU 060-EXIT.

       600-LOG.
           MOVE "REMOVE_OUTLIERS" TO PC-ACTION.
           MOVE "DEATHS OUTSIDE Q1-1.5IQR / Q3+1.5IQR DROPPED"
                TO PC-DETAILS.
           MOVE WS-ROWS-AFFECTED TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       600-EXIT.
           EXIT.

       605-LOAD-SORT-ARRAY.
           MOVE "N" TO WS-DEL-FLAG(MT-IDX).
           IF DEATHS IN MT-ENTRY(MT-IDX) IS NUMERIC
              ADD 1 TO WS-VALID-COUNT
              MOVE DEATHS IN MT-ENTRY(MT-IDX)
                   TO WS-SORT-ARRAY(WS-VALID-COUNT).
       605-EXIT.
           EXIT.

      ***** CLASSIC BUBBLE SORT - THE TABLE IS CAPPED AT 2000 ROWS SO
      ***** THE O(N**2) COST IS ACCEPTABLE INSIDE THE CLEANING STEP'S
      ***** TIME BUDGET (SEE THE OPERATIONS RUNBOOK).
       620-SORT-DEATHS-ARRAY.
           PERFORM 622-SORT-ONE-PASS THRU 622-EXIT
               VARYING MT-IDX FROM 1 BY 1
               UNTIL MT-IDX >= WS-VALID-COUNT.
       620-EXIT.
           EXIT.

       622-SORT-ONE-PASS.
           PERFORM 624-SORT-COMPARE THRU 624-EXIT
               VARYING WS-J FROM 1 BY 1
               UNTIL WS-J > WS-VALID-COUNT - MT-IDX.
       622-EXIT.
           EXIT.

       624-SORT-COMPARE.
           IF WS-SORT-ARRAY(WS-J) > WS-SORT-ARRAY(WS-J + 1)
              MOVE WS-SORT-ARRAY(WS-J)     TO WS-SWAP-VAL
              MOVE WS-SORT-ARRAY(WS-J + 1) TO WS-SORT-ARRAY(WS-J)
              MOVE WS-SWAP-VAL              TO WS-SORT-ARRAY(WS-J + 1).
       624-EXIT.
           EXIT.

      ***** LINEAR-INTERPOLATION PERCENTILE, POSITION = P * (N - 1),
      ***** ZERO-BASED, THEN INTERPOLATE BETWEEN THE TWO BRACKETING
      ***** SORTED VALUES.
       610-COMPUTE-QUARTILES.
           COMPUTE WS-PCT-POS = 0.25 * (WS-VALID-COUNT - 1).
           PERFORM 615-INTERPOLATE THRU 615-EXIT.
           COMPUTE WS-Q1-VAL = WS-PCT-POS.

           COMPUTE WS-PCT-POS = 0.75 * (WS-VALID-COUNT - 1).
           PERFORM 615-INTERPOLATE THRU 615-EXIT.
           COMPUTE WS-Q3-VAL = WS-PCT-POS.
       610-EXIT.
           EXIT.

      ***** SHARED INTERPOLATION STEP.  ON ENTRY WS-PCT-POS HOLDS THE
      ***** ZERO-BASED FRACTIONAL RANK; ON EXIT IT HOLDS THE
      ***** INTERPOLATED VALUE (CALLER MOVES IT TO Q1 OR Q3).
       615-INTERPOLATE.
           MOVE WS-PCT-POS TO WS-PCT-POS-INT.
           COMPUTE WS-PCT-POS-FRAC = WS-PCT-POS - WS-PCT-POS-INT.
           IF WS-PCT-POS-INT + 2 > WS-VALID-COUNT
              COMPUTE WS-PCT-POS =
                  WS-SORT-ARRAY(WS-VALID-COUNT)
              GO TO 615-EXIT.
           COMPUTE WS-PCT-POS =
               WS-SORT-ARRAY(WS-PCT-POS-INT + 1) +
               (WS-PCT-POS-FRAC *
                 (WS-SORT-ARRAY(WS-PCT-POS-INT + 2) -
                  WS-SORT-ARRAY(WS-PCT-POS-INT + 1))).
       615-EXIT.
           EXIT.

       630-FLAG-ONE-OUTLIER.
           IF DEATHS IN MT-ENTRY(MT-IDX) IS NUMERIC
              AND (DEATHS IN MT-ENTRY(MT-IDX) < WS-LOW-FENCE
               OR  DEATHS IN MT-ENTRY(MT-IDX) > WS-HIGH-FENCE)
              MOVE "Y" TO WS-DEL-FLAG(MT-IDX)
              ADD 1 TO WS-ROWS-AFFECTED.
       630-EXIT.
           EXIT.

      ******************************************************************
      * RULE 7 - STANDARDIZE_DATES.  EVENT-DATE IS ALREADY CCYYMMDD;
      * THIS RULE JUST REJECTS VALUES THAT ARE NOT NUMERIC OR NOT A
      * PLAUSIBLE CALENDAR DATE.
      ******************************************************************
       700-RULE-STD-DATES.
           MOVE ZERO TO WS-ROWS-AFFECTED.
           PERFORM 710-STD-ONE-DATE THRU 710-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.

           MOVE "STANDARDIZE_DATES" TO PC-ACTION.
           MOVE "UNPARSEABLE EVENT-DATE VALUES SET TO ZERO (MISSING)"
                TO PC-DETAILS.
           MOVE WS-ROWS-AFFECTED TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       700-EXIT.
           EXIT.

       710-STD-ONE-DATE.
           MOVE "N" TO WS-DEL-FLAG(MT-IDX).
           IF EVENT-DATE IN MT-ENTRY(MT-IDX) = ZERO
              GO TO 710-EXIT.

           MOVE "Y" TO WS-DATE-OK.
           IF EVENT-DATE IN MT-ENTRY(MT-IDX) IS NOT NUMERIC
              MOVE "N" TO WS-DATE-OK
              GO TO 710-BAD-DATE.

           MOVE EVENT-DATE IN MT-ENTRY(MT-IDX) TO WS-DATE-WORK.
           IF WS-DATE-CCYY < 1900 OR WS-DATE-CCYY > 2079
              OR WS-DATE-MM < 1 OR WS-DATE-MM > 12
              OR WS-DATE-DD < 1 OR WS-DATE-DD > 31
              MOVE "N" TO WS-DATE-OK.

       710-BAD-DATE.
           IF NOT DATE-IS-OK
              MOVE ZERO TO EVENT-DATE IN MT-ENTRY(MT-IDX)
              ADD 1 TO WS-ROWS-AFFECTED.
       710-EXIT.
           EXIT.

      ******************************************************************
      * RULE 8 - NORMALIZE_COLUMN_NAMES.  WITH FIXED RECORD LAYOUTS
      * THERE ARE NO RUN-TIME COLUMN HEADERS TO LOWERCASE, SO THIS IS
      * AN IDENTITY STEP - KEPT ONLY SO THE RULE LIST STAYS AT EIGHT
      * ENTRIES FOR PARITY WITH THE DATA-SCIENCE DESK'S OWN CONFIG.
      ******************************************************************
       800-RULE-NORM-COLNAMES.
           MOVE "NORMALIZE_COLUMN_NAMES" TO PC-ACTION.
           MOVE "NO-OP - FIXED RECORD LAYOUT HAS NO RUNTIME HEADERS"
                TO PC-DETAILS.
           MOVE ZERO TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       800-EXIT.
           EXIT.

      ******************************************************************
      * 060 - SLIDE EVERY ROW NOT MARKED WS-DEL-FLAG = "Y" DOWN TO CLOSE
      * THE GAPS LEFT BY A DELETING RULE, THEN RESET LK-ROW-COUNT.
      ******************************************************************
       060-COMPACT-TABLE.
           MOVE ZERO TO WS-KEEP-COUNT.
           PERFORM 065-COMPACT-ONE-ROW THRU 065-EXIT
               VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX > LK-ROW-COUNT.
           MOVE WS-KEEP-COUNT TO LK-ROW-COUNT.
       060-EXIT.
           EXIT.

       065-COMPACT-ONE-ROW.
           IF WS-DEL-FLAG(MT-IDX) = "Y"
              GO TO 065-EXIT.
           ADD 1 TO WS-KEEP-COUNT.
           IF WS-KEEP-COUNT NOT = MT-IDX
              MOVE MT-ENTRY(MT-IDX) TO MT-ENTRY(WS-KEEP-COUNT).
       065-EXIT.
           EXIT.

      ******************************************************************
      * 900 - DEFENSIVE ABORT PATH.  ONLY REACHED IF LK-ROW-COUNT COMES
      * IN ABOVE THE 2000-ROW TABLE CAPACITY - SHOULD NEVER HAPPEN SINCE
      * GBDHARM ENFORCES THE CAP ON LOAD, BUT A SILENT SUBSCRIPT
      * OVERRUN IS WORSE THAN AN ABORTED RUN.
      ******************************************************************
       900-RULE-ERROR-RTN.
           MOVE "RULE_ERROR" TO PC-ACTION.
           MOVE "CLEANING TABLE ROW COUNT EXCEEDS 2000-ROW CAPACITY"
                TO PC-DETAILS.
           MOVE LK-ROW-COUNT TO PC-ROWS-AFF.
           CALL "GBDPROV" USING PC-FUNCTION, PC-STEP, PC-ACTION,
                                 PC-DETAILS, PC-ROWS-AFF.
       900-EXIT.
           EXIT.
