      ******************************************************************
      * COPYBOOK QISTBL
      * IN-MEMORY QUALITY ISSUE TABLE.  GBDQUAL FILLS THIS, GBDHARM
      * CARRIES IT FORWARD UNCHANGED, GBDRPT READS IT FOR SECTION 3 OF
      * THE HARMONIZATION REPORT.  20 ROWS IS ENOUGH FOR ONE ISSUE PER
      * CONFIGURED CHECK WITH ROOM FOR A FEW "CHECK FAILED" ENTRIES.
      ******************************************************************
      * CHANGE LOG
      *   03/05/03  MM  ORIGINAL TABLE FOR THE HARMONIZATION REWRITE
      ******************************************************************
      05  QI-ENTRY OCCURS 20 TIMES INDEXED BY QI-IDX.
          COPY QUALISS.
