      ******************************************************************
      * COPYBOOK MAPTBL
      * IN-MEMORY DIRECT MAPPING TABLE, LOADED FROM MAPTABIN IN
      * M-SOURCE-CODE SEQUENCE SO GBDMAP CAN SEARCH ALL AGAINST IT.
      * MAXIMUM OF 500 MAPPING ROWS - MATCHES THE GBD CODING DESK'S
      * CURRENT MASTER LIST SIZE WITH ROOM TO GROW.
      ******************************************************************
      * CHANGE LOG
      *   03/01/03  MM  ORIGINAL TABLE FOR THE HARMONIZATION REWRITE
      ******************************************************************
      05  MP-ENTRY OCCURS 500 TIMES
                    ASCENDING KEY IS MP-SOURCE-CODE
                    INDEXED BY MP-IDX.
          10  MP-SOURCE-CODE          PIC X(8).
          10  MP-TARGET-CODE          PIC X(30).
          10  FILLER                  PIC X(2).
