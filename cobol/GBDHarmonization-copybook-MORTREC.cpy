      ******************************************************************
      * COPYBOOK MORTREC
      * HARMONIZATION APPLICATION - MORTALITY STRATUM RECORD LAYOUT
      * THIS MEMBER IS INCLUDED UNDER A CALLER-SUPPLIED 01-LEVEL GROUP
      * (SEE THE FD OR WORKING-STORAGE ENTRY IN THE INCLUDING PROGRAM)
      * SO THE SAME LAYOUT SERVES THE FD RECORD, THE IN-MEMORY TABLE
      * ROW, AND THE SINGLE-RECORD WORK AREA WITHOUT THREE COPIES OF
      * THE SAME FIELD LIST TO MAINTAIN.
      ******************************************************************
      * CHANGE LOG
      *   03/14/89  JS  ORIGINAL LAYOUT FOR MORTALITY EXTRACT
      *   11/02/91  TGD ADDED AGE-VALID FOLLOWING DC-9021 DATA-QUALITY
      *                 FINDINGS (BLANK AGE FIELDS COMING IN AS ZERO)
      *   06/30/94  RLM WIDENED CAUSE-DESC FROM 24 TO 30 PER DC-9188
      *   09/18/99  AK  Y2K - EVENT-DATE CONFIRMED FULL CCYYMMDD, NO
      *                 CHANGE REQUIRED TO THIS MEMBER
      *   02/21/03  MM  ADDED GBD-CAUSE/MAP-METHOD FOR THE HARMONIZATION
      *                 REWRITE (DC-11440), FILLER TRIMMED TO SUIT.
      *                 ALSO ADDED THE EVENT-DATE AND AGE REDEFINES SO
      *                 THE CLEANING PASS CAN GET AT YY/MM/DD AND THE
      *                 NUMERIC-EDIT VIEW WITHOUT A SEPARATE WORKING
      *                 FIELD IN EVERY CALLING PROGRAM
      ******************************************************************
      10  REC-ID                      PIC 9(6).
      10  SOURCE-CODE                 PIC X(8).
      10  CAUSE-DESC                  PIC X(30).
      10  SEX-CODE                    PIC X(7).
      10  AGE                         PIC S9(3).
      10  AGE-EDIT REDEFINES AGE      PIC S999.
      10  AGE-VALID                   PIC X(1).
          88  AGE-IS-VALID            VALUE "Y".
          88  AGE-IS-INVALID          VALUE "N".
      10  DEATHS                      PIC S9(7).
      10  EVENT-DATE                  PIC 9(8).
      10  EVENT-DATE-BKDOWN REDEFINES EVENT-DATE.
          15  EVT-DATE-CCYY           PIC 9(4).
          15  EVT-DATE-MM             PIC 9(2).
          15  EVT-DATE-DD             PIC 9(2).
      10  GBD-CAUSE                   PIC X(30).
      10  MAP-METHOD                  PIC X(1).
          88  MAPPED-DIRECT           VALUE "D".
          88  MAPPED-FUZZY            VALUE "F".
          88  MAPPED-NONE             VALUE " ".
      10  FILLER                      PIC X(19).
